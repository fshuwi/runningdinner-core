000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RDNHST01.
000300 AUTHOR.         R. OKAFOR.
000400 INSTALLATION.   TANDEM SOFTWARE DEPARTMENT - APPLICATIONS GROUP.
000500 DATE-WRITTEN.   09 30 1993.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SUBPROGRAM.
000800*
000900* PURPOSE: CALLED SUBPROGRAM FOR THE RUNNING DINNER TEAM-BUILD
001000*          JOB.  GIVEN ONE PARTICIPANT RECORD AND THE RUN'S
001100*          DERIVED SEAT REQUIREMENT, DECIDES WHETHER THE
001200*          PARTICIPANT HAS ENOUGH DECLARED SEATS TO HOST A FULL
001300*          TEAM FOR ALL MEAL CLASSES, AND SETS PART-CAN-HOST-FLAG
001400*          ACCORDINGLY.  THREE-VALUED RESULT: Y / N / U.
001500* TPR #: RDN-0017
001600* ASSOCIATED FILES: NONE - CALLED, NO FILE I/O OF ITS OWN.
001700* LOCAL & GLOBAL PARAMETERS: RDN-PARTICIPANT-REC, RDN-CONFIG-
001800*                    DERIVED, BOTH PASSED BY REFERENCE.
001900* EXECUTION THREADS: CALLED FROM RDNBLD01 0700-CLASSIFY-POOL.
002000* COMPILATION INSTRUCTIONS: COMPILE AS A SUBPROGRAM, NO MAIN
002100*                    PROGRAM ATTRIBUTE.
002200* EXECUTION INSTRUCTIONS: NONE - NO STANDALONE RUN.
002300* CLEANUP: NONE.
002400*
002500* MODIFIER            |   DATE     |  DESCRIPTION OF CHANGE
002600*---------------------------------------------------------------------
002700* R.OKAFOR             | 09/30/93   | INITIAL RELEASE, SPLIT OUT OF
002800*                     |            | RDNBLD01 SO THE CAPACITY CHECK COULD
002900*                     |            | BE CALLED FROM THE MEMBERSHIP-FORM
003000*                     |            | EDITS TOO (SEE RDN-0017).
003100* R.OKAFOR             | 01/14/94   | FIXED THRESHOLD RULE - WAS COMPARING
003200*                     |            | NUM-SEATS TO TEAM-SIZE ALONE, MUST BE
003300*                     |            | TEAM-SIZE TIMES NUM-MEAL-CLASSES.
003400* J.WERTZ              | 12/03/98   | Y2K SWEEP - NO DATE-BEARING FIELDS
003500*                     |            | IN THIS PROGRAM, SIGNED OFF.
003600* J.WERTZ              | 02/05/01   | TICKET RDN-0041 - PICK UP COPYBOOK
003700*                     |            | FILLER PADS, NO LOGIC CHANGE.
003710* J.WERTZ              | 02/11/04   | TICKET RDN-0062 - DROPPED THE
003720*                     |            | SPECIAL-NAMES CLASS THAT NOTHING IN
003730*                     |            | THIS SUBPROGRAM TESTED.  RDNBLD01
003740*                     |            | NOW CHECKS THE FLAG WE HAND BACK.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. TANDEM NONSTOP.
004200 OBJECT-COMPUTER. TANDEM NONSTOP.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*---------------------------------------------------------------*
004800*    NO WORKING-STORAGE OF OUR OWN IS NEEDED - ALL OF THE DATA   *
004900*    THIS SUBPROGRAM WORKS ON LIVES IN THE CALLER'S RECORDS.     *
005000*---------------------------------------------------------------*
005100 77  WS-CHECK-COUNT          PIC S9(07) COMP VALUE ZERO.
005200 LINKAGE SECTION.
005300     COPY RDN-PARTICIPANT-REC.
005400     COPY RDN-CONFIG-WS.
005500 PROCEDURE DIVISION USING RDN-PARTICIPANT-REC RDN-CONFIG-DERIVED.
005600*---------------------------------------------------------------*
005700 0000-MAIN-PARA.
005800     ADD 1                         TO WS-CHECK-COUNT.
005900     PERFORM 0100-CHECK-CAPACITY
006000        THRU 0100-CHECK-CAPACITY-EXIT.
006100     EXIT PROGRAM.
006200*---------------------------------------------------------------*
006300*    0100-CHECK-CAPACITY - THRESHOLD RULE / THREE-VALUED LOGIC   *
006400*    NEEDED-SEATS = TEAM-SIZE * NUM-MEAL-CLASSES, COMPUTED BY     *
006500*    THE CALLER AND HANDED TO US ALREADY IN CFG-NEEDED-SEATS.     *
006600*---------------------------------------------------------------*
006700 0100-CHECK-CAPACITY.
006800     IF PART-SEATS-UNDEFINED
006900         SET PART-CAN-HOST-UNDEF   TO TRUE
007000     ELSE
007100         IF PART-NUM-SEATS NOT LESS THAN CFG-NEEDED-SEATS
007200             SET PART-CAN-HOST-YES TO TRUE
007300         ELSE
007400             SET PART-CAN-HOST-NO  TO TRUE
007500         END-IF
007600     END-IF.
007700 0100-CHECK-CAPACITY-EXIT.
007800     EXIT.
