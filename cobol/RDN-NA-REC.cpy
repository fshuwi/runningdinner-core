000100*---------------------------------------------------------------*
000200*    RDN-NA-REC.CPY                                           *
000300*    OUTPUT RECORD SHAPE FOR NOT-ASSIGNED-OUT - ONE LINE PER    *
000400*    PARTICIPANT SET ASIDE BECAUSE THE ROSTER DID NOT DIVIDE    *
000500*    EVENLY BY TEAM-SIZE.                                       *
000600*---------------------------------------------------------------*
000700*    MODIFIER            |   DATE     |  DESCRIPTION OF CHANGE *
000800*---------------------------------------------------------------------*
000900*    D.ECKHART            | 03/12/91   | INITIAL RELEASE.
001000*    J.WERTZ              | 12/03/98   | Y2K SWEEP - NO DATE-BEARING
001100*                        |            | FIELDS, SIGNED OFF.
001200*---------------------------------------------------------------*
001300 01  NOT-ASSIGNED-OUT-REC.
001400     05  NA-PARTICIPANT-NUMBER      PIC 9(05).
001500     05  NA-PARTICIPANT-NUMBER-ALPHA
001550         REDEFINES NA-PARTICIPANT-NUMBER
001600                                    PIC X(05).
001700     05  FILLER                     PIC X(10).
