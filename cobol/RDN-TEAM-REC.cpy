000100*---------------------------------------------------------------*
000200*    RDN-TEAM-REC.CPY                                         *
000300*    OUTPUT RECORD SHAPE FOR TEAMS-OUT - ONE LINE PER BUILT     *
000400*    TEAM.  MEMBER TABLE IS OCCURS ... DEPENDING ON, THE SAME   *
000500*    VARIABLE-OCCURRENCE IDIOM THE STAFF SYSTEMS GROUP USES FOR *
000600*    ITS EMPLOYEE TABLES, SIZED OFF TO-MEMBER-COUNT.            *
000700*---------------------------------------------------------------*
000800*    MODIFIER            |   DATE     |  DESCRIPTION OF CHANGE *
000900*---------------------------------------------------------------------*
001000*    D.ECKHART            | 03/12/91   | INITIAL RELEASE.
001100*    R.OKAFOR             | 10/04/93   | SWITCHED MEMBER-NUMBER TABLE FROM
001200*                        |            | A FIXED OCCURS 36 TO OCCURS
001300*                        |            | DEPENDING ON - TEAM-SIZE RARELY
001400*                        |            | RUNS THAT HIGH AND WE WERE WASTING
001500*                        |            | OUTPUT LINE LENGTH.  CAPPED AT 20,
001600*                        |            | WHICH COVERS EVERY DINNER CONFIG
001700*                        |            | WE HAVE EVER RUN.
001800*    J.WERTZ              | 12/03/98   | Y2K SWEEP - NO DATE-BEARING
001900*                        |            | FIELDS, SIGNED OFF.
001910*    J.WERTZ              | 02/05/01   | TICKET RDN-0041 - NO FILLER
001920*                        |            | PAD ADDED HERE, UNLIKE THE OTHER
001930*                        |            | OUTPUT COPYBOOKS - AN OCCURS
001940*                        |            | DEPENDING ON ITEM MUST BE THE
001950*                        |            | LAST ELEMENTARY ITEM IN ITS 01.
002000*---------------------------------------------------------------*
002100 01  TEAMS-OUT-REC.
002200     05  TO-TEAM-NUMBER             PIC 9(03).
002300     05  TO-TEAM-NUMBER-ALPHA REDEFINES TO-TEAM-NUMBER
002400                                    PIC X(03).
002500     05  TO-MEMBER-COUNT            PIC 9(02) COMP.
002600     05  TO-MEMBER-TABLE OCCURS 1 TO 20 TIMES
002700                     DEPENDING ON TO-MEMBER-COUNT
002800                     INDEXED BY IDX-TO-MEMBER.
002900         10  TO-MEMBER-NUMBER       PIC 9(05).
