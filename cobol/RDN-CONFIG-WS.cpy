000100*---------------------------------------------------------------*
000200*    RDN-CONFIG-WS.CPY                                         *
000300*    DERIVED RUN FIGURE - NOT PART OF THE DINNER-CONFIG-IN       *
000400*    RECORD ITSELF.  KEPT IN ITS OWN COPYBOOK SO RDNBLD01 AND    *
000500*    RDNHST01 AGREE ON HOW NEEDED-SEATS IS HELD, WITHOUT         *
000600*    PULLING THE DERIVED FIELD INTO THE FD RECORD.               *
000700*---------------------------------------------------------------*
000800*    MODIFIER            |   DATE     |  DESCRIPTION OF CHANGE *
000900*---------------------------------------------------------------------*
001000*    R.OKAFOR             | 09/30/93   | INITIAL RELEASE - SPLIT OUT OF
001100*                        |            | RDN-CONFIG-REC SO THE FD RECORD
001200*                        |            | STAYS THE 45-BYTE INPUT SHAPE.
001300*    J.WERTZ              | 12/03/98   | Y2K SWEEP - NO DATE-BEARING
001400*                        |            | FIELDS, SIGNED OFF.
001500*---------------------------------------------------------------*
001600 01  RDN-CONFIG-DERIVED.
001700     05  CFG-NEEDED-SEATS           PIC S9(04) COMP.
001800     05  CFG-NEEDED-SEATS-ALPHA REDEFINES CFG-NEEDED-SEATS
001900                                    PIC X(02).
