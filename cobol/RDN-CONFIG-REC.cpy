000100*---------------------------------------------------------------*
000200*    RDN-CONFIG-REC.CPY                                        *
000300*    RUN-PARAMETER RECORD FOR THE RUNNING DINNER TEAM-BUILD     *
000400*    JOB (DINNER-CONFIG-IN).  ONE RECORD PER RUN.               *
000500*---------------------------------------------------------------*
000600*    MODIFIER            |   DATE     |  DESCRIPTION OF CHANGE *
000700*---------------------------------------------------------------------*
000800*    D.ECKHART            | 03/11/91   | INITIAL RELEASE.
000900*    R.OKAFOR             | 10/04/93   | CFG-TEAM-SIZE-ALPHA REDEFINES
001000*                        |            | FOR THE JOB-LOG SUMMARY LINE.
001100*    J.WERTZ              | 12/03/98   | Y2K SWEEP - NO DATE-BEARING
001200*                        |            | FIELDS, SIGNED OFF.
001300*---------------------------------------------------------------*
001400 01  RDN-CONFIG-REC.
001500     05  CFG-TEAM-SIZE              PIC 9(02).
001600     05  CFG-TEAM-SIZE-ALPHA REDEFINES CFG-TEAM-SIZE PIC X(02).
001700     05  CFG-NUM-MEAL-CLASSES       PIC 9(02).
001800     05  CFG-FORCE-EQUAL-FLAG       PIC X(01).
001900         88  CFG-FORCE-EQUAL-YES                  VALUE "Y".
002000         88  CFG-FORCE-EQUAL-NO                    VALUE "N".
002100     05  FILLER                     PIC X(15).
