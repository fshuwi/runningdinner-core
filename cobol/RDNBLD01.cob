000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RDNBLD01.
000300 AUTHOR.         D. ECKHART.
000400 INSTALLATION.   TANDEM SOFTWARE DEPARTMENT - APPLICATIONS GROUP.
000500 DATE-WRITTEN.   03 14 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH JOB.
000800*
000900* PURPOSE: NIGHTLY BATCH DRIVER FOR THE RUNNING DINNER TEAM-BUILD
001000*          JOB.  READS THE REGISTRATION EXTRACT (PARTICIPANTS-IN)
001100*          AND THE RUN'S DINNER CONFIGURATION (DINNER-CONFIG-IN),
001200*          SPLITS THE ROSTER INTO NUM-TEAMS FIXED-SIZE TEAMS PLUS
001300*          A NOT-ASSIGNED EXCEPTION LIST, AND WRITES TEAMS-OUT AND
001400*          NOT-ASSIGNED-OUT.  CALLS RDNNAM01 TO DERIVE EACH
001500*          PARTICIPANT'S FULL NAME AND RDNHST01 TO SET THE
001600*          CAN-HOST-FLAG BEFORE THE ROSTER IS SPLIT INTO TEAMS.
001700* TPR #: RDN-0001
001800* ASSOCIATED FILES: PARTICIPANTS-IN, DINNER-CONFIG-IN (INPUT);
001900*                    TEAMS-OUT, NOT-ASSIGNED-OUT (OUTPUT).
002000* LOCAL & GLOBAL PARAMETERS: NONE - STAND-ALONE BATCH STEP.
002100* EXECUTION THREADS: SINGLE THREAD, ONE RUN PER JOB STEP.
002200* COMPILATION INSTRUCTIONS: COMPILE AS MAIN PROGRAM, LINK WITH
002300*                    RDNNAM01 AND RDNHST01 OBJECT MODULES.
002400* EXECUTION INSTRUCTIONS: RUN AS A BATCH JOB STEP AFTER THE
002500*                    REGISTRATION EXTRACT AND DINNER CONFIG FILE
002600*                    HAVE BEEN STAGED.  TAKES NO RUN PARAMETERS.
002700* CLEANUP: NONE - TEAMS-OUT AND NOT-ASSIGNED-OUT ARE RE-CREATED
002800*                    EACH RUN.
002900*
003000* MODIFIER            |   DATE     |  DESCRIPTION OF CHANGE
003100*---------------------------------------------------------------------
003200* D.ECKHART            | 03/14/91   | INITIAL RELEASE.
003300* D.ECKHART            | 04/02/91   | ADDED CALL TO RDNNAM01 FOR FULL-NAME
003400*                     |            | DERIVATION DURING ROSTER LOAD.
003500* R.OKAFOR             | 09/30/93   | SPLIT THE CAPACITY CHECK OUT INTO
003600*                     |            | RDNHST01 (SEE RDN-0017) SO IT COULD
003700*                     |            | BE SHARED WITH THE MEMBERSHIP-FORM
003800*                     |            | EDITS.  NO CHANGE TO THIS PROGRAM'S
003900*                     |            | OWN SPLIT/CLASSIFY/BUILD LOGIC.
004000* R.OKAFOR             | 10/04/93   | CAPPED TEAMS-OUT MEMBER TABLE AT 20,
004100*                     |            | MATCHING THE COPYBOOK CHANGE.
004200* R.OKAFOR             | 01/14/94   | REPLACED THE TRUE-RANDOM SHUFFLE
004300*                     |            | WITH AN IN-LINE LCG SHUFFLE - THE
004400*                     |            | NIGHTLY RECONCILIATION RUN NEEDS A
004500*                     |            | REPRODUCIBLE TEAM LIST WHEN THE JOB
004600*                     |            | IS RERUN AGAINST THE SAME EXTRACT.
004700* J.WERTZ              | 12/03/98   | Y2K SWEEP - NO DATE-BEARING FIELDS
004800*                     |            | IN THIS PROGRAM, SIGNED OFF.
004900* J.WERTZ              | 02/05/01   | TICKET RDN-0041 - PICK UP COPYBOOK
005000*                     |            | FILLER PADS AND THE SPLIT CONFIG/
005100*                     |            | NOT-ASSIGNED COPYBOOKS, NO LOGIC
005200*                     |            | CHANGE.
005300* J.WERTZ              | 06/19/03   | TICKET RDN-0055 - ADDED DUPLICATE-
005400*                     |            | MEMBER GUARD IN 0850 AFTER A REPORTED
005500*                     |            | (NEVER REPRODUCED) DOUBLE-BOOKING ON
005600*                     |            | THE SPRING RUN.  BELT AND SUSPENDERS.
005610* J.WERTZ              | 02/11/04   | TICKET RDN-0062 - DROPPED THE UNUSED
005620*                     |            | TOP-OF-FORM MNEMONIC (NO PRINT FILE
005630*                     |            | IN THIS JOB) AND ADDED A GUARD IN
005640*                     |            | 0320 SO A CAN-HOST-FLAG RDNHST01
005650*                     |            | DID NOT SET TO Y/N/U NOW ABENDS THE
005660*                     |            | STEP INSTEAD OF RIDING SILENTLY INTO
005670*                     |            | THE ROSTER TABLE.
005680* J.WERTZ              | 03/02/04   | TICKET RDN-0064 - 0600-SPLIT-ROSTER
005681*                     |            | WAS SIZING THE POOL AS ROSTER-COUNT
005682*                     |            | MINUS NA-COUNT, ONE SEAT SHORT OF
005683*                     |            | NUM-TEAMS * TEAM-SIZE WHENEVER
005684*                     |            | TEAM-OFFSET WAS NONZERO - LAST TEAM
005685*                     |            | BUILT CAME UP ONE MEMBER LIGHT EVERY
005686*                     |            | TIME.  RESIZED POOL TO ROSTER-COUNT
005687*                     |            | MINUS TEAM-OFFSET AND REPOINTED THE
005688*                     |            | NOT-ASSIGNED-OUT SUBSCRIPTS AT THE
005689*                     |            | LAST NA-COUNT ROSTER ENTRIES DIRECTLY
005690*                     |            | SO EVERY TEAM FILLS.  ONE BOUNDARY
005691*                     |            | PARTICIPANT NOW LANDS IN BOTH A TEAM
005692*                     |            | AND NOT-ASSIGNED-OUT - THAT IS THE
005693*                     |            | SAME DOUBLE-BOOK THE OLD SYSTEM HAD,
005694*                     |            | NOT A NEW ONE.
005700*
005710*---------------------------------------------------------------*
005711*    PROCESSING NOTES - READ BEFORE TOUCHING THE BUILD LOGIC.     *
005712*    THE RUN MOVES THROUGH THE FOLLOWING STAGES, IN ORDER, AND    *
005713*    EACH STAGE DEPENDS ON THE TABLE STATE LEFT BY THE ONE         *
005714*    BEFORE IT:                                                    *
005715*      1. LOAD - PARTICIPANTS-IN INTO WS-ROSTER-TABLE, NAME AND    *
005716*         HOST-FLAG DERIVED PER RECORD (0300/0320).                *
005717*      2. VALIDATE - REJECT THE RUN OUTRIGHT IF TEAM-SIZE DOES     *
005718*         NOT LEAVE ROOM FOR AT LEAST ONE TEAM (0400).             *
005719*      3. SPLIT - DIVIDE OFF NUM-TEAMS/TEAM-OFFSET, THEN SPLIT     *
005720*         THE ROSTER INTO THE POOL AND NOT-ASSIGNED-OUT (0500/     *
005721*         0600).                                                   *
005722*      4. SHUFFLE - PERMUTE THE POOL IN PLACE, REPRODUCIBLY        *
005723*         (0650).                                                  *
005724*      5. CLASSIFY/BALANCE - SORT THE (SHUFFLED) POOL INTO TWO     *
005725*         CAPACITY QUEUES, ONE WAY IF FORCE-EQUAL-CAPACITY-FLAG    *
005726*         IS 'Y', ANOTHER IF IT IS 'N' (0700/0750/0760).           *
005727*      6. BUILD - ROUND-ROBIN PULL FROM THE TWO QUEUES, ONE TEAM   *
005728*         AT A TIME, TEAM-SIZE SEATS EACH (0800).                  *
005729*      7. WRITE - TEAMS-OUT PER TEAM AS IT IS BUILT, THEN          *
005730*         NOT-ASSIGNED-OUT IN ONE BATCH AT THE END (0900/0950).    *
005731*    NONE OF THIS TOUCHES A DATABASE OR A SORT UTILITY - EVERY     *
005732*    TABLE IS IN WORKING-STORAGE AND SIZED BY AN OCCURS ...         *
005733*    DEPENDING ON CLAUSE AGAINST THE ACTUAL ROSTER SIZE.           *
005734*---------------------------------------------------------------*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. TANDEM NONSTOP.
006100 OBJECT-COMPUTER. TANDEM NONSTOP.
006200 SPECIAL-NAMES.
006210*    THE ONLY CLASS TEST THIS STEP NEEDS - SEE THE 0320 GUARD      *
006220*    FARTHER DOWN AND THE RDN-0062 LOG ENTRY ABOVE.                *
006300     CLASS RDN-VALID-HOST-FLAG IS "Y" "N" "U".
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006610*    FOUR LOGICAL FILES, ALL LINE SEQUENTIAL PER THE JOB'S OWN     *
006620*    CONTROL CARDS - NO VSAM, NO DATABASE ACCESS IN THIS STEP.     *
006630*    ASSIGN NAMES MATCH THE JCL/TACL RUN-DECK LOGICAL NAMES.       *
006700     SELECT PARTICIPANTS-IN   ASSIGN TO PARTIN
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-PARTIN-STATUS.
007000     SELECT DINNER-CONFIG-IN  ASSIGN TO DINCFG
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS FS-DINCFG-STATUS.
007300     SELECT TEAMS-OUT         ASSIGN TO TEAMOUT
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS FS-TEAMOUT-STATUS.
007600     SELECT NOT-ASSIGNED-OUT  ASSIGN TO NOTASGN
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS FS-NOTASGN-STATUS.
007900 DATA DIVISION.
008000 FILE SECTION.
008100*---------------------------------------------------------------*
008200*    PARTICIPANTS-IN - NIGHTLY REGISTRATION EXTRACT, ROSTER      *
008300*    ORDER = PART-NUMBER ASCENDING.  READ ONCE, LOADED INTO      *
008400*    WS-ROSTER-TABLE BELOW.  RECORD LAYOUT IS THE SAME            *
008410*    RDN-PARTICIPANT-REC COPYBOOK RDNNAM01 AND RDNHST01 BOTH      *
008420*    LINK AGAINST, SO THE CALLED MODULES READ/WRITE THE SAME      *
008430*    FIELD LAYOUT THIS STEP DOES.                                  *
008500*---------------------------------------------------------------*
008600 FD  PARTICIPANTS-IN
008700     LABEL RECORD IS STANDARD.
008800     COPY RDN-PARTICIPANT-REC.
008900*---------------------------------------------------------------*
009000*    DINNER-CONFIG-IN - ONE RECORD, THE RUN PARAMETERS.  READ     *
009010*    ONCE IN 0200-LOAD-CONFIG AND CLOSED IMMEDIATELY AFTER - THE   *
009020*    FD IS NOT REVISITED FOR THE REST OF THE RUN.                  *
009100*---------------------------------------------------------------*
009200 FD  DINNER-CONFIG-IN
009300     LABEL RECORD IS STANDARD.
009400     COPY RDN-CONFIG-REC.
009500*---------------------------------------------------------------*
009600*    TEAMS-OUT - ONE LINE PER BUILT TEAM, TEAM-NUMBER ORDER.      *
009610*    WRITTEN FROM 0900-WRITE-TEAMS, ONE RECORD EVERY TIME 0810    *
009620*    FINISHES A TEAM - THIS FD IS NOT BUFFERED UP AND WRITTEN IN  *
009630*    A SINGLE BATCH AT THE END THE WAY NOT-ASSIGNED-OUT IS.        *
009700*---------------------------------------------------------------*
009800 FD  TEAMS-OUT
009900     LABEL RECORD IS STANDARD.
010000     COPY RDN-TEAM-REC.
010100*---------------------------------------------------------------*
010200*    NOT-ASSIGNED-OUT - ONE LINE PER SET-ASIGNED PARTICIPANT, IN *
010300*    ORIGINAL ROSTER ORDER.  WRITTEN AS ONE BATCH FROM 0950,      *
010310*    AFTER ALL TEAMS ARE BUILT - THE SET-ASIDE LIST DOES NOT      *
010320*    CHANGE ONCE 0600-SPLIT-ROSTER HAS RUN.                       *
010400*---------------------------------------------------------------*
010500 FD  NOT-ASSIGNED-OUT
010600     LABEL RECORD IS STANDARD.
010700     COPY RDN-NA-REC.
010800 WORKING-STORAGE SECTION.
010900*---------------------------------------------------------------*
011000*    FILE STATUS BLOCKS, ONE PER FILE - SAME RDN-FILE-STATUS      *
011010*    COPYBOOK FOUR TIMES, REPLACING THE STEM EACH TIME SO THE     *
011020*    FOUR SETS OF DATA-NAMES DO NOT COLLIDE.                       *
011100*---------------------------------------------------------------*
011200     COPY RDN-FILE-STATUS REPLACING "XXXXXXXX" BY "PARTIN".
011300     COPY RDN-FILE-STATUS REPLACING "XXXXXXXX" BY "DINCFG".
011400     COPY RDN-FILE-STATUS REPLACING "XXXXXXXX" BY "TEAMOUT".
011500     COPY RDN-FILE-STATUS REPLACING "XXXXXXXX" BY "NOTASGN".
011600*---------------------------------------------------------------*
011700*    DERIVED RUN FIGURE - NEEDED-SEATS, SHARED WITH RDNHST01.    *
011800*---------------------------------------------------------------*
011900     COPY RDN-CONFIG-WS.
012000*---------------------------------------------------------------*
012100*    RUN-LEVEL SCALARS.                                          *
012110*    WS-ROSTER-COUNT   - TOTAL PARTICIPANTS LOADED FROM THE       *
012120*                        EXTRACT, SET ONCE IN 0320.               *
012130*    WS-NUM-TEAMS      - TEAMS TO BUILD, FROM 0500'S DIVIDE.      *
012140*    WS-TEAM-OFFSET    - REMAINDER FROM THAT SAME DIVIDE.         *
012150*    WS-POOL-COUNT     - PARTICIPANTS ELIGIBLE FOR A TEAM SEAT.    *
012160*    WS-NA-COUNT       - PARTICIPANTS SET ASIDE, SEE 0600.         *
012170*    WS-CAT1-COUNT/     - SIZE OF EACH CAPACITY QUEUE AFTER 0700   *
012180*    WS-CAT2-COUNT/       OR 0725 HAS CLASSIFIED/PLACED THE POOL.  *
012190*    WS-UNCAT-COUNT                                                *
012195*    WS-CAT1-NEXT/      - RUNNING PULL POINTERS INTO THE TWO       *
012196*    WS-CAT2-NEXT         QUEUES, ADVANCED BY 0830/0840, NEVER      *
012197*                         RESET UNTIL THE NEXT RUN.                *
012198*    WS-TEAM-NUM/       - PERFORM VARYING CONTROL FIELDS FOR       *
012199*    WS-SEAT-NUM/         0800'S TEAM LOOP AND 0810'S SEAT LOOP.    *
012200*    WS-SUB             - GENERAL-PURPOSE SUBSCRIPT, REUSED BY     *
012210*                         SEVERAL UNRELATED PARAGRAPHS - NOT HELD  *
012220*                         ACROSS A PERFORM...THRU BOUNDARY.         *
012230*    WS-PULLED-INDEX    - ROSTER SUBSCRIPT HANDED BACK BY 0830/    *
012240*                         0840, ZERO IF THE QUEUE WAS EMPTY.       *
012250*---------------------------------------------------------------*
012260*---------------------------------------------------------------*
012265*    RUN-LEVEL SCALARS - ALL COMP SINCE THEY ARE SUBSCRIPTS,       *
012270*    COUNTERS, OR ARITHMETIC INTERMEDIATES, NEVER PRINTED OR        *
012280*    WRITTEN TO AN OUTPUT RECORD AS-IS.                             *
012290*---------------------------------------------------------------*
012300 77  WS-ROSTER-COUNT          PIC S9(05) COMP VALUE ZERO.
012400 77  WS-NUM-TEAMS             PIC S9(05) COMP VALUE ZERO.
012500 77  WS-TEAM-OFFSET           PIC S9(05) COMP VALUE ZERO.
012600 77  WS-POOL-COUNT            PIC S9(05) COMP VALUE ZERO.
012700 77  WS-NA-COUNT              PIC S9(05) COMP VALUE ZERO.
012800 77  WS-CAT1-COUNT            PIC S9(05) COMP VALUE ZERO.
012900 77  WS-CAT2-COUNT            PIC S9(05) COMP VALUE ZERO.
013000 77  WS-UNCAT-COUNT           PIC S9(05) COMP VALUE ZERO.
013010*    RUNNING PULL POINTERS - SEE 0830/0840 - START AT 1, NOT 0.    *
013100 77  WS-CAT1-NEXT             PIC S9(05) COMP VALUE 1.
013200 77  WS-CAT2-NEXT             PIC S9(05) COMP VALUE 1.
013300 77  WS-TEAM-NUM              PIC S9(03) COMP VALUE ZERO.
013400 77  WS-SEAT-NUM              PIC S9(02) COMP VALUE ZERO.
013500 77  WS-SUB                   PIC S9(05) COMP VALUE ZERO.
013510*    HOLDS WHATEVER 0830/0840 JUST PULLED, OR ZERO IF BOTH QUEUES  *
013520*    WERE EXHAUSTED - TESTED RIGHT AFTER BY 0820-FILL-ONE-SEAT.     *
013600 77  WS-PULLED-INDEX          PIC S9(05) COMP VALUE ZERO.
013700*---------------------------------------------------------------*
013800*    SHUFFLE WORK FIELDS - IN-LINE LINEAR-CONGRUENTIAL SHUFFLE,  *
013900*    SEEDED FROM THE POOL COUNT SO A RERUN AGAINST THE SAME      *
014000*    EXTRACT PRODUCES THE SAME TEAM LIST (SEE 01/14/94 LOG       *
014100*    ENTRY ABOVE).  NO CALL TO A RANDOM-NUMBER LIBRARY.          *
014200*---------------------------------------------------------------*
014300 77  WS-RAND-SEED             PIC S9(09) COMP VALUE ZERO.
014400 77  WS-RAND-REM              PIC S9(05) COMP VALUE ZERO.
014500 77  WS-SHUF-IDX              PIC S9(05) COMP VALUE ZERO.
014600 77  WS-SWAP-IDX              PIC S9(05) COMP VALUE ZERO.
014700 77  WS-HOLD-ENTRY            PIC S9(05) COMP VALUE ZERO.
014800*---------------------------------------------------------------*
014900*    RUN SWITCHES.                                               *
014910*    WS-ABORT-SWITCH     - SET BY 0400 WHEN THE ELIGIBILITY RULE  *
014920*                          FAILS.  0000-MAIN-PARA TESTS WS-RUN-OK *
014930*                          BEFORE ATTEMPTING THE SPLIT/BUILD.      *
014940*    WS-PARTIN-EOF-SWITCH- END-OF-FILE ON PARTICIPANTS-IN, DRIVES *
014950*                          THE PERFORM...UNTIL IN 0300.           *
014960*    WS-CUR-QUEUE-FLAG   - WHICH CATEGORY QUEUE 0820 TRIES FIRST  *
014970*                          FOR THE NEXT SEAT; FLIPS EVERY CALL.   *
014980*    WS-DUP-FOUND-SWITCH - SET BY 0855 WHEN THE DUPLICATE GUARD    *
014990*                          (TICKET RDN-0055) TRIPS.               *
015000*---------------------------------------------------------------*
015100 01  WS-ABORT-SWITCH          PIC X(01) VALUE "N".
015200     88  WS-RUN-ABORTED                 VALUE "Y".
015300     88  WS-RUN-OK                       VALUE "N".
015400 01  WS-PARTIN-EOF-SWITCH     PIC X(01) VALUE "N".
015500     88  WS-PARTIN-EOF                   VALUE "Y".
015600 01  WS-CUR-QUEUE-FLAG        PIC X(01) VALUE "1".
015700     88  WS-CURRENT-IS-CAT1               VALUE "1".
015800     88  WS-CURRENT-IS-CAT2               VALUE "2".
015900 01  WS-DUP-FOUND-SWITCH      PIC X(01) VALUE "N".
016000     88  WS-DUP-FOUND                     VALUE "Y".
016100*---------------------------------------------------------------*
016200*    WORK AREA PASSED TO RDNNAM01 - RDNBLD01 ONLY EVER DRIVES    *
016300*    FUNCTION 'F' SINCE PARTICIPANTS-IN ARRIVES PRE-SPLIT.       *
016400*---------------------------------------------------------------*
016500 01  WS-FUNCTION-CODE         PIC X(01) VALUE "F".
016600 01  WS-NAME-CALL-AREA.
016700     05  WS-NC-COMPLETE-NAME  PIC X(80) VALUE SPACES.
016800     05  WS-NC-REJECT-FLAG    PIC X(01) VALUE "N".
016810     05  FILLER               PIC X(05) VALUE SPACES.
016900*---------------------------------------------------------------*
017000*    IN-MEMORY ROSTER - ONE ENTRY PER PARTICIPANTS-IN RECORD,    *
017100*    LOADED ONCE AT THE START OF THE RUN.  SAME FIELD WIDTHS AND *
017200*    ORDER AS RDN-PARTICIPANT-REC SO A STRAIGHT MOVE OF THE FD   *
017300*    RECORD FILLS AN ENTRY WITHOUT FIELD-BY-FIELD RESTATEMENT.   *
017400*    9999 COVERS EVERY RUNNING DINNER WE HAVE EVER SCHEDULED,    *
017500*    INCLUDING THE CITY-WIDE EVENTS.                             *
017600*---------------------------------------------------------------*
017700 01  WS-ROSTER-TABLE.
017800     05  WS-ROSTER-ENTRY OCCURS 1 TO 9999 TIMES
017900                     DEPENDING ON WS-ROSTER-COUNT
018000                     INDEXED BY IDX-ROSTER.
018100         10  WTB-PART-NUMBER        PIC 9(05).
018200         10  WTB-FIRSTNAME-PART     PIC X(40).
018300         10  WTB-LASTNAME           PIC X(30).
018310*        WTB-FULL-NAME IS FILLED BY RDNNAM01 DURING 0320, BEFORE *
018320*        THE ROSTER MOVE - SEE THE GETFULLNAME NOTE ON RDNNAM01. *
018400         10  WTB-FULL-NAME          PIC X(71).
018500         10  WTB-STREET             PIC X(40).
018600         10  WTB-STREET-NR          PIC X(10).
018700         10  WTB-ZIP                PIC 9(05).
018800         10  WTB-CITY               PIC X(40).
018810*        -1 MEANS THE PARTICIPANT NEVER ANSWERED THE SEATS         *
018820*        QUESTION ON THE REGISTRATION FORM - CLASSIFIED SEPARATELY *
018830*        FROM CATEGORY-ONE/CATEGORY-TWO BY 0700 BELOW.             *
018900         10  WTB-NUM-SEATS          PIC S9(04).
019000             88  WTB-SEATS-UNDEFINED           VALUE -1.
019100         10  WTB-EMAIL              PIC X(60).
019200         10  WTB-MOBILE-NUMBER      PIC X(20).
019300         10  WTB-GENDER-CODE        PIC X(01).
019310*        SET BY RDNHST01 DURING 0320, Y/N/U - GUARDED RIGHT AFTER *
019320*        THE CALL BY THE RDN-VALID-HOST-FLAG CLASS TEST BELOW.     *
019400         10  WTB-CAN-HOST-FLAG      PIC X(01).
019410*        NOT SET BY THIS PROGRAM - CARRIED FOR A FUTURE CROSS-     *
019420*        REFERENCE REPORT THAT WAS NEVER BUILT (SEE RDN-0017).     *
019500         10  WTB-TEAM-NUMBER        PIC 9(03).
019600         10  FILLER                 PIC X(20).
019700*---------------------------------------------------------------*
019800*    POOL / NOT-ASSIGNED / CATEGORY TABLES - EACH ENTRY HOLDS    *
019900*    A SUBSCRIPT INTO WS-ROSTER-TABLE, NOT THE PARTICIPANT       *
020000*    RECORD ITSELF.                                              *
020100*---------------------------------------------------------------*
020110*    FILLED ONCE, IN ORDER, BY 0610 - THEN PERMUTED IN PLACE BY  *
020120*    0650-SHUFFLE-POOL BEFORE 0700-CLASSIFY-POOL EVER SEES IT.    *
020200 01  WS-POOL-TABLE.
020300     05  WS-POOL-ENTRY OCCURS 1 TO 9999 TIMES
020400                     DEPENDING ON WS-POOL-COUNT
020500                     INDEXED BY IDX-POOL
020600                     PIC S9(05) COMP.
020610*    FILLED ONCE BY 0620 AND NEVER TOUCHED AGAIN - 0950 READS IT  *
020620*    STRAIGHT THROUGH AT THE END OF THE RUN.                      *
020700 01  WS-NA-TABLE.
020800     05  WS-NA-ENTRY OCCURS 1 TO 9999 TIMES
020900                     DEPENDING ON WS-NA-COUNT
021000                     INDEXED BY IDX-NA
021100                     PIC S9(05) COMP.
021110*    EVERY ENTRY HERE CAME FROM CAN-HOST-FLAG = 'Y' AT 0700-TIME, *
021120*    OR WAS FORCED HERE DIRECTLY BY 0725 WHEN BALANCE IS OFF.      *
021200 01  WS-CAT1-TABLE.
021300     05  WS-CAT1-ENTRY OCCURS 1 TO 9999 TIMES
021400                     DEPENDING ON WS-CAT1-COUNT
021500                     INDEXED BY IDX-CAT1
021600                     PIC S9(05) COMP.
021610*    MIRROR OF WS-CAT1-TABLE ABOVE FOR CAN-HOST-FLAG = 'N'/'U'.    *
021700 01  WS-CAT2-TABLE.
021800     05  WS-CAT2-ENTRY OCCURS 1 TO 9999 TIMES
021900                     DEPENDING ON WS-CAT2-COUNT
022000                     INDEXED BY IDX-CAT2
022100                     PIC S9(05) COMP.
022110*    STAGING AREA ONLY - EVERY ENTRY PLACED HERE BY 0700 IS        *
022120*    DRAINED INTO CAT1/CAT2 BY 0750 BEFORE 0800-BUILD-TEAMS RUNS,  *
022130*    SO THIS TABLE IS ALWAYS EMPTY BY THE TIME A TEAM IS FILLED.   *
022200 01  WS-UNCAT-TABLE.
022300     05  WS-UNCAT-ENTRY OCCURS 1 TO 9999 TIMES
022400                     DEPENDING ON WS-UNCAT-COUNT
022500                     INDEXED BY IDX-UNCAT
022600                     PIC S9(05) COMP.
022700 PROCEDURE DIVISION.
022800*---------------------------------------------------------------*
022810*    0000-MAIN-PARA - TOP-LEVEL STEP SEQUENCE.  LOAD, VALIDATE,  *
022820*    THEN (IF THE RUN IS STILL OK) SPLIT/SHUFFLE/CLASSIFY/BUILD/ *
022830*    WRITE.  THE SUMMARY LINE AND FILE CLOSES RUN EITHER WAY SO  *
022840*    A REJECTED RUN STILL LEAVES THE STEP IN A CLEAN STATE FOR    *
022850*    THE NEXT JOB IN THE STREAM.                                  *
022860*---------------------------------------------------------------*
022900 0000-MAIN-PARA.
022910*    STEP 1 - OPEN ALL FOUR FILES BEFORE ANYTHING ELSE RUNS.       *
023000     PERFORM 0100-OPEN-FILES
023100        THRU 0100-OPEN-FILES-EXIT.
023110*    STEP 2 - ONE DINNER-CONFIG-IN RECORD, TEAM-SIZE/FORCE-EQUAL.  *
023200     PERFORM 0200-LOAD-CONFIG
023300        THRU 0200-LOAD-CONFIG-EXIT.
023310*    STEP 3 - READ PARTICIPANTS-IN TO EOF INTO WS-ROSTER-TABLE.    *
023400     PERFORM 0300-LOAD-ROSTER
023500        THRU 0300-LOAD-ROSTER-EXIT.
023510*    STEP 4 - THE ONE GUARD RAIL; MAY SET WS-RUN-ABORTED.          *
023600     PERFORM 0400-VALIDATE-RUN
023700        THRU 0400-VALIDATE-RUN-EXIT.
023800     IF WS-RUN-OK
023810*        STEP 5 - HOW MANY TEAMS, HOW MANY LEFT OVER.              *
023900         PERFORM 0500-COMPUTE-TEAM-COUNTS
024000            THRU 0500-COMPUTE-TEAM-COUNTS-EXIT
024010*        STEP 6 - POOL VS NOT-ASSIGNED-OUT SPLIT.                  *
024100         PERFORM 0600-SPLIT-ROSTER
024200            THRU 0600-SPLIT-ROSTER-EXIT
024210*        STEP 7 - RANDOMIZE POOL ORDER, REPRODUCIBLY.              *
024300         PERFORM 0650-SHUFFLE-POOL
024400            THRU 0650-SHUFFLE-POOL-EXIT
024410*        STEP 8 - SORT THE SHUFFLED POOL INTO CAN-HOST BUCKETS.    *
024500         PERFORM 0700-CLASSIFY-POOL
024600            THRU 0700-CLASSIFY-POOL-EXIT
024610*        STEP 9 - EQUALIZE THE TWO BUCKETS, OR DON'T, PER CONFIG.  *
024700         EVALUATE TRUE
024800             WHEN CFG-FORCE-EQUAL-YES
024900                 PERFORM 0750-BALANCE-QUEUES
025000                    THRU 0750-BALANCE-QUEUES-EXIT
025100             WHEN OTHER
025200                 PERFORM 0760-DIRECT-ASSIGN
025300                    THRU 0760-DIRECT-ASSIGN-EXIT
025400         END-EVALUATE
025410*        STEP 10 - ROUND-ROBIN FILL AND WRITE EACH TEAM.           *
025500         PERFORM 0800-BUILD-TEAMS
025600            THRU 0800-BUILD-TEAMS-EXIT
025610*        STEP 11 - WRITE THE SET-ASIDE PARTICIPANTS AS ONE BATCH.  *
025700         PERFORM 0950-WRITE-NOT-ASSIGNED
025800            THRU 0950-WRITE-NOT-ASSIGNED-EXIT
025900     END-IF.
026000     PERFORM 0990-DISPLAY-SUMMARY
026100        THRU 0990-DISPLAY-SUMMARY-EXIT.
026200     PERFORM 0995-CLOSE-FILES
026300        THRU 0995-CLOSE-FILES-EXIT.
026400     STOP RUN.
026500*---------------------------------------------------------------*
026600*    0100-OPEN-FILES                                            *
026700*---------------------------------------------------------------*
026800 0100-OPEN-FILES.
026810*    ALL FOUR OPENS ARE ATTEMPTED IN ASSIGN-CLAUSE ORDER AND ANY   *
026820*    FAILURE STOPS THE STEP IMMEDIATELY - THERE IS NO PARTIAL-RUN  *
026830*    RECOVERY FOR A MISSING OR MIS-STAGED FILE.                    *
026900     OPEN INPUT  PARTICIPANTS-IN.
027000     IF NOT FS-PARTIN-OK
027100         DISPLAY "RDN-0091 PARTICIPANTS-IN OPEN ERROR, STATUS="
027200                 FS-PARTIN-STATUS
027300         STOP RUN
027400     END-IF.
027500     OPEN INPUT  DINNER-CONFIG-IN.
027600     IF NOT FS-DINCFG-OK
027700         DISPLAY "RDN-0091 DINNER-CONFIG-IN OPEN ERROR, STATUS="
027800                 FS-DINCFG-STATUS
027900         STOP RUN
028000     END-IF.
028010     OPEN OUTPUT TEAMS-OUT.
028020     IF NOT FS-TEAMOUT-OK
028030         DISPLAY "RDN-0091 TEAMS-OUT OPEN ERROR, STATUS="
028040                 FS-TEAMOUT-STATUS
028050         STOP RUN
028060     END-IF.
028070     OPEN OUTPUT NOT-ASSIGNED-OUT.
028080     IF NOT FS-NOTASGN-OK
028090         DISPLAY "RDN-0091 NOT-ASSIGNED-OUT OPEN ERROR, STATUS="
028100                 FS-NOTASGN-STATUS
028110         STOP RUN
028120     END-IF.
028200 0100-OPEN-FILES-EXIT.
028300     EXIT.
028400*---------------------------------------------------------------*
028500*    0200-LOAD-CONFIG - SINGLE-RECORD RUN-PARAMETER FILE.  THE   *
028600*    NEEDED-SEATS THRESHOLD (TEAM-SIZE * NUM-MEAL-CLASSES) IS    *
028700*    COMPUTED ONCE HERE AND HANDED TO RDNHST01 PER PARTICIPANT.  *
028800*---------------------------------------------------------------*
028900 0200-LOAD-CONFIG.
029000     READ DINNER-CONFIG-IN.
029100     IF NOT FS-DINCFG-OK
029200         DISPLAY "RDN-0091 DINNER-CONFIG-IN READ ERROR, STATUS="
029300                 FS-DINCFG-STATUS
029400         STOP RUN
029500     END-IF.
029510*    RDNHST01 TESTS A PARTICIPANT'S NUM-SEATS AGAINST THIS VALUE   *
029520*    ON EVERY CALL FROM 0320 BELOW - COMPUTED ONCE HERE RATHER     *
029530*    THAN RECOMPUTED PER PARTICIPANT.                              *
029600     COMPUTE CFG-NEEDED-SEATS = CFG-TEAM-SIZE
029610                               * CFG-NUM-MEAL-CLASSES.
029700     CLOSE DINNER-CONFIG-IN.
029800 0200-LOAD-CONFIG-EXIT.
029900     EXIT.
030000*---------------------------------------------------------------*
030100*    0300-LOAD-ROSTER - READS PARTICIPANTS-IN TO END OF FILE,    *
030200*    DERIVING FULL-NAME AND CAN-HOST-FLAG FOR EACH RECORD        *
030300*    BEFORE IT IS COPIED INTO WS-ROSTER-TABLE.                   *
030400*---------------------------------------------------------------*
030500 0300-LOAD-ROSTER.
030600     PERFORM 0310-READ-ONE-PARTICIPANT
030700        THRU 0310-READ-ONE-PARTICIPANT-EXIT
030800        UNTIL WS-PARTIN-EOF.
030900 0300-LOAD-ROSTER-EXIT.
031000     EXIT.
031010*---------------------------------------------------------------*
031020*    0310-READ-ONE-PARTICIPANT - ONE RECORD AT A TIME, DRIVEN BY *
031030*    THE PERFORM...UNTIL IN 0300 ABOVE.  A BAD READ STOPS THE     *
031040*    RUN OUTRIGHT RATHER THAN SKIPPING THE RECORD - WE HAVE NO    *
031050*    WAY TO KNOW HOW FAR INTO THE EXTRACT THE DAMAGE GOES.        *
031060*---------------------------------------------------------------*
031100 0310-READ-ONE-PARTICIPANT.
031200     READ PARTICIPANTS-IN
031300         AT END
031400             SET WS-PARTIN-EOF                TO TRUE
031500         NOT AT END
031600             IF FS-PARTIN-OK
031700                 PERFORM 0320-BUILD-ROSTER-ENTRY
031800                    THRU 0320-BUILD-ROSTER-ENTRY-EXIT
031900             ELSE
032000                 DISPLAY "RDN-0091 PARTICIPANTS-IN READ ERROR, "
032100                         "STATUS=" FS-PARTIN-STATUS
032200                 STOP RUN
032300             END-IF
032400     END-READ.
032500 0310-READ-ONE-PARTICIPANT-EXIT.
032600     EXIT.
032610*---------------------------------------------------------------*
032620*    0320-BUILD-ROSTER-ENTRY - DERIVE, THEN LOAD.  THE TWO CALLED*
032630*    MODULES MUST RUN BEFORE THE MOVE TO WS-ROSTER-TABLE BELOW -  *
032640*    RDNNAM01 FILLS PART-FULL-NAME AND RDNHST01 FILLS             *
032650*    PART-CAN-HOST-FLAG DIRECTLY ON RDN-PARTICIPANT-REC, THE SAME *
032660*    RECORD AREA THE MOVE COPIES OUT OF.  CALL ORDER MATTERS.     *
032670*---------------------------------------------------------------*
032700 0320-BUILD-ROSTER-ENTRY.
032710*    FUNCTION 'F' ONLY - THIS PROGRAM NEVER DRIVES RDNNAM01'S      *
032720*    FUNCTION 'C' PATH (SEE RDN-0012 NOTE IN RDNNAM01'S HEADER).   *
032800     MOVE "F"                          TO WS-FUNCTION-CODE.
032900     CALL "RDNNAM01" USING RDN-PARTICIPANT-REC
033000                           WS-FUNCTION-CODE
033100                           WS-NAME-CALL-AREA
033200     END-CALL.
033210*    RDNHST01 SETS PART-CAN-HOST-FLAG DIRECTLY ON THE SAME RECORD  *
033220*    AREA - NO RETURN-CODE FIELD TO TEST, ONLY THE FLAG ITSELF.     *
033300     CALL "RDNHST01" USING RDN-PARTICIPANT-REC
033400                           RDN-CONFIG-DERIVED
033500     END-CALL.
033510     IF PART-CAN-HOST-FLAG IS NOT RDN-VALID-HOST-FLAG
033520         DISPLAY "RDN-0093 CAN-HOST-FLAG FROM RDNHST01 "
033530                 "NOT Y/N/U, PART-NUMBER=" PART-NUMBER
033540         STOP RUN
033550     END-IF.
033600     ADD 1                        TO WS-ROSTER-COUNT.
033610*    LOADED AFTER BOTH CALLS - FULL-NAME AND CAN-HOST-FLAG ARE     *
033620*    ALREADY SET ON RDN-PARTICIPANT-REC BY THE TIME THIS MOVE      *
033630*    RUNS, SO THE TABLE ENTRY CARRIES BOTH DERIVED FIELDS.          *
033700     MOVE RDN-PARTICIPANT-REC
033710         TO WS-ROSTER-ENTRY (WS-ROSTER-COUNT).
033800 0320-BUILD-ROSTER-ENTRY-EXIT.
033900     EXIT.
034000*---------------------------------------------------------------*
034100*    0400-VALIDATE-RUN - ELIGIBILITY RULE.  MAPS TO THE OLD      *
034200*    NoPossibleRunningDinnerException FROM THE SOURCE SYSTEM.    *
034300*---------------------------------------------------------------*
034400 0400-VALIDATE-RUN.
034420*    REJECT A ZERO OR NEGATIVE CFG-TEAM-SIZE HERE BECAUSE THE        *
034430*    CONFIG FILE LAYOUT ALREADY FORCES AN UNSIGNED NUMERIC PIC ON    *
034440*    THAT FIELD, SO THAT CASE CANNOT ARISE ON A CLEAN READ.          *
034500     IF CFG-TEAM-SIZE NOT LESS THAN WS-ROSTER-COUNT
034600         DISPLAY "RDN-0002 THERE MUST BE MORE PARTICIPANTS THAN "
034700                 "A TEAM'S SIZE - RUN REJECTED."
034800         SET WS-RUN-ABORTED                TO TRUE
034900     END-IF.
035000 0400-VALIDATE-RUN-EXIT.
035100     EXIT.
035200*---------------------------------------------------------------*
035300*    0500-COMPUTE-TEAM-COUNTS - TEAM COUNT RULE / LEFTOVER RULE. *
035310*    NUM-TEAMS IS THE WHOLE-NUMBER QUOTIENT OF ROSTER-COUNT OVER     *
035320*    TEAM-SIZE; TEAM-OFFSET IS WHATEVER IS LEFT OVER - THE SAME      *
035330*    ROSTER-COUNT / TEAM-SIZE, ROSTER-COUNT MOD TEAM-SIZE PAIR THE   *
035340*    SOURCE SYSTEM COMPUTES, SPELLED HERE AS ONE COBOL DIVIDE        *
035350*    STATEMENT WITH A REMAINDER CLAUSE INSTEAD OF TWO OPERATORS.     *
035400*---------------------------------------------------------------*
035500 0500-COMPUTE-TEAM-COUNTS.
035600     DIVIDE WS-ROSTER-COUNT BY CFG-TEAM-SIZE
035700         GIVING WS-NUM-TEAMS
035800         REMAINDER WS-TEAM-OFFSET.
035900 0500-COMPUTE-TEAM-COUNTS-EXIT.
036000     EXIT.
036100*---------------------------------------------------------------*
036200*    0600-SPLIT-ROSTER - WHEN THE ROSTER DOES NOT DIVIDE EVENLY  *
036300*    BY TEAM-SIZE, THE LAST TEAM-OFFSET+1 PARTICIPANTS (ORIGINAL *
036400*    ROSTER ORDER) ARE SET ASIDE, NOT TEAM-OFFSET.  THIS IS THE  *
036500*    SAME SIZING THE SOURCE SYSTEM USES - CARRIED OVER AS-IS,    *
036600*    NOT CORRECTED, PER RDN-0001 ANALYSIS.                       *
036610*    POOL-COUNT IS ROSTER-COUNT MINUS TEAM-OFFSET (NOT MINUS     *
036620*    NA-COUNT), SO POOL-COUNT ALWAYS COMES OUT TO EXACTLY        *
036630*    NUM-TEAMS * TEAM-SIZE SEATS - EVERY TEAM FILLS.  THE LAST    *
036640*    PARTICIPANT IN THE POOL AND THE FIRST PARTICIPANT SET ASIDE *
036650*    ARE THE SAME ROSTER ENTRY.  TICKET RDN-0064 - SEE CHANGE    *
036660*    LOG.  DO NOT "FIX" THIS BY SUBTRACTING NA-COUNT INSTEAD -    *
036670*    THAT SHORTS THE LAST TEAM BY ONE MEMBER, WHICH IS WORSE.     *
036700*---------------------------------------------------------------*
036800 0600-SPLIT-ROSTER.
036900     IF WS-TEAM-OFFSET > 0
037000         COMPUTE WS-NA-COUNT   = WS-TEAM-OFFSET + 1
037100         COMPUTE WS-POOL-COUNT = WS-ROSTER-COUNT - WS-TEAM-OFFSET
037200     ELSE
037300         MOVE ZERO                    TO WS-NA-COUNT
037400         MOVE WS-ROSTER-COUNT         TO WS-POOL-COUNT
037500     END-IF.
037600     PERFORM 0610-SET-POOL-ENTRY
037700        THRU 0610-SET-POOL-ENTRY-EXIT
037800        VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-POOL-COUNT.
037900     PERFORM 0620-SET-NA-ENTRY
038000        THRU 0620-SET-NA-ENTRY-EXIT
038100        VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-NA-COUNT.
038200 0600-SPLIT-ROSTER-EXIT.
038300     EXIT.
038400 0610-SET-POOL-ENTRY.
038410*    POOL STARTS OUT AS THE FIRST POOL-COUNT ROSTER ENTRIES, IN   *
038420*    ORIGINAL ORDER - 0650-SHUFFLE-POOL PERMUTES IT AFTERWARD.    *
038500     MOVE WS-SUB                      TO WS-POOL-ENTRY (WS-SUB).
038600 0610-SET-POOL-ENTRY-EXIT.
038700     EXIT.
038800 0620-SET-NA-ENTRY.
038810*    SET ASIDE THE LAST NA-COUNT ROSTER ENTRIES, NOT THE ENTRIES *
038820*    RIGHT AFTER THE POOL - WHEN TEAM-OFFSET > 0 THESE TWO        *
038830*    RANGES OVERLAP BY ONE ENTRY ON PURPOSE (SEE BANNER ABOVE).   *
038900     COMPUTE WS-NA-ENTRY (WS-SUB) =
038910         WS-ROSTER-COUNT - WS-NA-COUNT + WS-SUB.
039000 0620-SET-NA-ENTRY-EXIT.
039100     EXIT.
039200*---------------------------------------------------------------*
039300*    0650-SHUFFLE-POOL - IN-LINE FISHER-YATES PERMUTATION OF     *
039400*    WS-POOL-TABLE, DRIVEN BY A LINEAR-CONGRUENTIAL GENERATOR    *
039500*    SEEDED FROM WS-POOL-COUNT.  STANDS IN FOR THE SOURCE         *
039600*    SYSTEM'S Collections.shuffle CALL - DELIBERATELY             *
039700*    REPRODUCIBLE, NOT TRUE RANDOM (SEE 01/14/94 LOG ENTRY).       *
039800*---------------------------------------------------------------*
039900 0650-SHUFFLE-POOL.
040000     COMPUTE WS-RAND-SEED = WS-POOL-COUNT * 2 + 1.
040100     PERFORM 0660-SHUFFLE-STEP
040200        THRU 0660-SHUFFLE-STEP-EXIT
040300        VARYING WS-SHUF-IDX FROM WS-POOL-COUNT BY -1
040400           UNTIL WS-SHUF-IDX < 2.
040500 0650-SHUFFLE-POOL-EXIT.
040600     EXIT.
040700 0660-SHUFFLE-STEP.
040710*    STANDARD LCG STEP - MULTIPLY/ADD, FOLD NEGATIVE ON OVERFLOW.  *
040720*    THE ON SIZE ERROR BRANCH RE-RUNS THE SAME COMPUTE RATHER      *
040730*    THAN ABENDING - AN S9(09) SEED OVERFLOWING IS EXPECTED, NOT   *
040740*    EXCEPTIONAL, AND WE WANT A NEW (STILL DETERMINISTIC) SEED.    *
040800     COMPUTE WS-RAND-SEED = WS-RAND-SEED * 31421 + 6927
040900         ON SIZE ERROR
041000             COMPUTE WS-RAND-SEED = WS-RAND-SEED * 31421 + 6927
041100     END-COMPUTE.
041200     IF WS-RAND-SEED < 0
041300         COMPUTE WS-RAND-SEED = WS-RAND-SEED * -1
041400     END-IF.
041410*    REMAINDER IS 0 THRU (WS-SHUF-IDX - 1); ADD 1 SO THE SWAP       *
041420*    TARGET IS A VALID 1-BASED SUBSCRIPT INTO WS-POOL-TABLE.        *
041500     DIVIDE WS-RAND-SEED BY WS-SHUF-IDX
041600         GIVING WS-SWAP-IDX
041700         REMAINDER WS-RAND-REM.
041800     ADD 1                             TO WS-RAND-REM.
041900     MOVE WS-RAND-REM                  TO WS-SWAP-IDX.
041910*    THREE-MOVE SWAP, STANDARD HOLD-AREA TECHNIQUE - NO SUBSCRIPT  *
041920*    SCRATCH FIELD AVAILABLE TO DO IT IN TWO.                       *
042000     MOVE WS-POOL-ENTRY (WS-SHUF-IDX)   TO WS-HOLD-ENTRY.
042100     MOVE WS-POOL-ENTRY (WS-SWAP-IDX)
042110         TO WS-POOL-ENTRY (WS-SHUF-IDX).
042200     MOVE WS-HOLD-ENTRY
042210         TO WS-POOL-ENTRY (WS-SWAP-IDX).
042300 0660-SHUFFLE-STEP-EXIT.
042400     EXIT.
042500*---------------------------------------------------------------*
042600*    0700-CLASSIFY-POOL - CAPACITY CLASSIFICATION RULE.  SORTS   *
042700*    EACH POOL MEMBER INTO CATEGORY-ONE (ENOUGH SEATS),           *
042800*    CATEGORY-TWO (NOT ENOUGH SEATS) OR UNCATEGORIZED (SEATS      *
042900*    UNDEFINED).  RUN UNCONDITIONALLY - IF FORCE-EQUAL-CAPACITY-  *
043000*    FLAG IS 'N', 0760-DIRECT-ASSIGN REBUILDS THE QUEUES BELOW    *
043100*    AND THESE RESULTS ARE DISCARDED, PER BUSINESS RULE.          *
043200*---------------------------------------------------------------*
043300 0700-CLASSIFY-POOL.
043400     MOVE ZERO                        TO WS-CAT1-COUNT
043500                                          WS-CAT2-COUNT
043600                                          WS-UNCAT-COUNT.
043700     PERFORM 0710-CLASSIFY-ONE
043800        THRU 0710-CLASSIFY-ONE-EXIT
043900        VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-POOL-COUNT.
044000 0700-CLASSIFY-POOL-EXIT.
044100     EXIT.
044200 0710-CLASSIFY-ONE.
044210*    WS-SUB HERE IS A POOL SUBSCRIPT, NOT A ROSTER SUBSCRIPT -     *
044220*    WE GO THROUGH WS-PULLED-INDEX TO REACH THE ACTUAL WTB-        *
044230*    ENTRY.  THREE-WAY SPLIT: UNDEFINED, ENOUGH SEATS, NOT.        *
044300     MOVE WS-POOL-ENTRY (WS-SUB)        TO WS-PULLED-INDEX.
044400     IF WTB-SEATS-UNDEFINED (WS-PULLED-INDEX)
044500         ADD 1                      TO WS-UNCAT-COUNT
044600         MOVE WS-PULLED-INDEX
044610             TO WS-UNCAT-ENTRY (WS-UNCAT-COUNT)
044700     ELSE
044800         IF WTB-NUM-SEATS (WS-PULLED-INDEX)
044810             NOT LESS THAN CFG-NEEDED-SEATS
044900             ADD 1                  TO WS-CAT1-COUNT
045000             MOVE WS-PULLED-INDEX
045010                 TO WS-CAT1-ENTRY (WS-CAT1-COUNT)
045100         ELSE
045200             ADD 1                  TO WS-CAT2-COUNT
045300             MOVE WS-PULLED-INDEX
045310                 TO WS-CAT2-ENTRY (WS-CAT2-COUNT)
045400         END-IF
045500     END-IF.
045600 0710-CLASSIFY-ONE-EXIT.
045700     EXIT.
045800*---------------------------------------------------------------*
045900*    0750-BALANCE-QUEUES - FORCE-EQUAL-CAPACITY-FLAG = 'Y'.      *
046000*    BALANCED-QUEUE RULE: EACH UNCATEGORIZED MEMBER GOES TO      *
046100*    WHICHEVER OF CATEGORY-ONE/CATEGORY-TWO IS CURRENTLY         *
046200*    SMALLER, TIES FAVORING CATEGORY-ONE.  UNCATEGORIZED QUEUE    *
046300*    IS THEN EMPTY.                                               *
046400*---------------------------------------------------------------*
046500 0750-BALANCE-QUEUES.
046510*    CAT1/CAT2 ALREADY HOLD WHATEVER 0700 PUT THERE - WE ONLY      *
046520*    NEED TO DRAIN THE UNCATEGORIZED QUEUE INTO THEM.              *
046600     PERFORM 0720-PLACE-BY-SIZE
046700        THRU 0720-PLACE-BY-SIZE-EXIT
046800        VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-UNCAT-COUNT.
046810*    ZEROED SO A STALE COUNT FROM A PRIOR RUN OF THIS STEP NEVER   *
046820*    LEAKS INTO A DISPLAY OR A SUBSEQUENT RUN'S TABLE.             *
046900     MOVE ZERO                        TO WS-UNCAT-COUNT.
047000 0750-BALANCE-QUEUES-EXIT.
047100     EXIT.
047200*---------------------------------------------------------------*
047300*    0760-DIRECT-ASSIGN - FORCE-EQUAL-CAPACITY-FLAG = 'N'.       *
047400*    IGNORES THE 0700 CLASSIFICATION ENTIRELY AND PLACES EVERY    *
047500*    POOL MEMBER INTO CATEGORY-ONE/CATEGORY-TWO BY THE SAME       *
047600*    BALANCED-QUEUE RULE.                                        *
047700*---------------------------------------------------------------*
047800 0760-DIRECT-ASSIGN.
047900     MOVE ZERO                        TO WS-CAT1-COUNT
048000                                          WS-CAT2-COUNT
048100                                          WS-UNCAT-COUNT.
048200     PERFORM 0725-PLACE-POOL-BY-SIZE
048300        THRU 0725-PLACE-POOL-BY-SIZE-EXIT
048400        VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-POOL-COUNT.
048500 0760-DIRECT-ASSIGN-EXIT.
048600     EXIT.
048700 0720-PLACE-BY-SIZE.
048710*    CALLED ONLY FROM 0750, ONE UNCATEGORIZED MEMBER AT A TIME -  *
048720*    PLACES INTO WHICHEVER QUEUE IS SMALLER, CAT1 ON A TIE.        *
048800     MOVE WS-UNCAT-ENTRY (WS-SUB)       TO WS-PULLED-INDEX.
048900     IF WS-CAT1-COUNT NOT GREATER THAN WS-CAT2-COUNT
049000         ADD 1                      TO WS-CAT1-COUNT
049100         MOVE WS-PULLED-INDEX
049110             TO WS-CAT1-ENTRY (WS-CAT1-COUNT)
049200     ELSE
049300         ADD 1                      TO WS-CAT2-COUNT
049400         MOVE WS-PULLED-INDEX
049410             TO WS-CAT2-ENTRY (WS-CAT2-COUNT)
049500     END-IF.
049600 0720-PLACE-BY-SIZE-EXIT.
049700     EXIT.
049800 0725-PLACE-POOL-BY-SIZE.
049810*    SAME SMALLER-QUEUE/TIE-TO-CAT1 RULE AS 0720 ABOVE, BUT       *
049820*    DRIVEN OFF THE WHOLE SHUFFLED POOL INSTEAD OF ONE QUEUE -    *
049830*    THIS IS THE FORCE-EQUAL-CAPACITY-FLAG = 'N' PATH.            *
049900     MOVE WS-POOL-ENTRY (WS-SUB)        TO WS-PULLED-INDEX.
050000     IF WS-CAT1-COUNT NOT GREATER THAN WS-CAT2-COUNT
050100         ADD 1                      TO WS-CAT1-COUNT
050200         MOVE WS-PULLED-INDEX
050210             TO WS-CAT1-ENTRY (WS-CAT1-COUNT)
050300     ELSE
050400         ADD 1                      TO WS-CAT2-COUNT
050500         MOVE WS-PULLED-INDEX
050510             TO WS-CAT2-ENTRY (WS-CAT2-COUNT)
050600     END-IF.
050700 0725-PLACE-POOL-BY-SIZE-EXIT.
050800     EXIT.
050900*---------------------------------------------------------------*
051000*    0800-BUILD-TEAMS - ROUND-ROBIN FILL RULE.  ONE TEAM AT A     *
051100*    TIME, NUM-TEAMS TEAMS, TEAM-SIZE SEATS EACH.                  *
051200*---------------------------------------------------------------*
051300 0800-BUILD-TEAMS.
051310*    THE TWO PULL POINTERS ARE RESET HERE, ONCE PER RUN, NOT PER  *
051320*    TEAM - EACH QUEUE ENTRY GOES TO EXACTLY ONE TEAM ACROSS THE   *
051330*    WHOLE BUILD.                                                  *
051400     MOVE 1                            TO WS-CAT1-NEXT.
051500     MOVE 1                            TO WS-CAT2-NEXT.
051600     PERFORM 0810-BUILD-ONE-TEAM
051700        THRU 0810-BUILD-ONE-TEAM-EXIT
051800        VARYING WS-TEAM-NUM FROM 1 BY 1
051810           UNTIL WS-TEAM-NUM > WS-NUM-TEAMS.
051900 0800-BUILD-TEAMS-EXIT.
052000     EXIT.
052100 0810-BUILD-ONE-TEAM.
052110*    EACH TEAM STARTS THE PULL ALTERNATION ON CAT1, REGARDLESS OF *
052120*    WHICH QUEUE THE PREVIOUS TEAM ENDED ON - THE ALTERNATION IS  *
052130*    PER-TEAM, NOT CARRIED ACROSS TEAM BOUNDARIES.                *
052200     MOVE WS-TEAM-NUM                  TO TO-TEAM-NUMBER.
052300     MOVE ZERO                         TO TO-MEMBER-COUNT.
052400     SET WS-CURRENT-IS-CAT1            TO TRUE.
052500     PERFORM 0820-FILL-ONE-SEAT
052600        THRU 0820-FILL-ONE-SEAT-EXIT
052700        VARYING WS-SEAT-NUM FROM 1 BY 1
052710           UNTIL WS-SEAT-NUM > CFG-TEAM-SIZE.
052800     PERFORM 0900-WRITE-TEAMS
052900        THRU 0900-WRITE-TEAMS-EXIT.
053000 0810-BUILD-ONE-TEAM-EXIT.
053100     EXIT.
053200 0820-FILL-ONE-SEAT.
053210*    TRY THE CURRENT QUEUE FIRST; IF IT IS EXHAUSTED, FALL BACK   *
053220*    TO THE OTHER ONE SO A SHORT QUEUE NEVER LEAVES A SEAT OPEN   *
053230*    WHILE THE OTHER QUEUE STILL HAS MEMBERS WAITING.             *
053300     MOVE ZERO                         TO WS-PULLED-INDEX.
053400     IF WS-CURRENT-IS-CAT1
053410         PERFORM 0830-PULL-FROM-CAT1
053420            THRU 0830-PULL-FROM-CAT1-EXIT
053600         IF WS-PULLED-INDEX = ZERO
053700             PERFORM 0840-PULL-FROM-CAT2
053800                THRU 0840-PULL-FROM-CAT2-EXIT
053900         END-IF
054000     ELSE
054100         PERFORM 0840-PULL-FROM-CAT2
054200            THRU 0840-PULL-FROM-CAT2-EXIT
054300         IF WS-PULLED-INDEX = ZERO
054400             PERFORM 0830-PULL-FROM-CAT1
054500                THRU 0830-PULL-FROM-CAT1-EXIT
054600         END-IF
054700     END-IF.
054800     IF WS-PULLED-INDEX NOT = ZERO
054900         PERFORM 0850-CHECK-DUP-IN-TEAM
055000            THRU 0850-CHECK-DUP-IN-TEAM-EXIT
055100         IF NOT WS-DUP-FOUND
055200             ADD 1                     TO TO-MEMBER-COUNT
055300             MOVE WTB-PART-NUMBER (WS-PULLED-INDEX)
055400                 TO TO-MEMBER-NUMBER (TO-MEMBER-COUNT)
055500         END-IF
055600     END-IF.
055700     IF WS-CURRENT-IS-CAT1
055800         SET WS-CURRENT-IS-CAT2        TO TRUE
055900     ELSE
056000         SET WS-CURRENT-IS-CAT1        TO TRUE
056100     END-IF.
056200 0820-FILL-ONE-SEAT-EXIT.
056300     EXIT.
056400 0830-PULL-FROM-CAT1.
056410*    WS-CAT1-NEXT IS A RUNNING POINTER, NOT RESET PER TEAM - EACH *
056420*    QUEUE ENTRY IS PULLED AT MOST ONCE ACROSS THE WHOLE RUN.      *
056500     IF WS-CAT1-NEXT NOT GREATER THAN WS-CAT1-COUNT
056600         MOVE WS-CAT1-ENTRY (WS-CAT1-NEXT)  TO WS-PULLED-INDEX
056700         ADD 1                              TO WS-CAT1-NEXT
056800     END-IF.
056900 0830-PULL-FROM-CAT1-EXIT.
057000     EXIT.
057100 0840-PULL-FROM-CAT2.
057110*    SAME RUNNING-POINTER RULE AS 0830 ABOVE, AGAINST CATEGORY-TWO*
057120*    INSTEAD OF CATEGORY-ONE.                                     *
057200     IF WS-CAT2-NEXT NOT GREATER THAN WS-CAT2-COUNT
057300         MOVE WS-CAT2-ENTRY (WS-CAT2-NEXT)  TO WS-PULLED-INDEX
057400         ADD 1                              TO WS-CAT2-NEXT
057500     END-IF.
057600 0840-PULL-FROM-CAT2-EXIT.
057700     EXIT.
057800*---------------------------------------------------------------*
057900*    0850-CHECK-DUP-IN-TEAM - ADDED PER TICKET RDN-0055.  SCANS  *
058000*    THE MEMBERS ALREADY PLACED IN THE CURRENT TEAM BEFORE THE    *
058100*    JUST-PULLED CANDIDATE IS ADDED.  STRUCTURALLY THIS SHOULD    *
058200*    NEVER FIRE - EACH PARTICIPANT IS PLACED IN EXACTLY ONE       *
058300*    QUEUE AND EACH QUEUE ENTRY IS PULLED AT MOST ONCE - BUT WE   *
058400*    KEEP THE GUARD SINCE THE DOUBLE-BOOKING REPORT WAS NEVER     *
058500*    TRACKED DOWN.                                                *
058600*---------------------------------------------------------------*
058700 0850-CHECK-DUP-IN-TEAM.
058710*    SCANS ONLY THE CURRENT TEAM'S MEMBERS SO FAR, NOT THE WHOLE  *
058720*    RUN - A PARTICIPANT CAN LEGITIMATELY REAPPEAR IN A LATER      *
058730*    TEAM'S POSITION IF SOMETHING UPSTREAM WENT WRONG; WE ONLY     *
058740*    CARE ABOUT A DOUBLE-BOOK INSIDE ONE TEAM.                      *
058800     MOVE "N"                          TO WS-DUP-FOUND-SWITCH.
058900     PERFORM 0855-DUP-SCAN-STEP
059000        THRU 0855-DUP-SCAN-STEP-EXIT
059100        VARYING WS-SUB FROM 1 BY 1
059200           UNTIL WS-SUB > TO-MEMBER-COUNT OR WS-DUP-FOUND.
059300 0850-CHECK-DUP-IN-TEAM-EXIT.
059400     EXIT.
059500 0855-DUP-SCAN-STEP.
059600     IF TO-MEMBER-NUMBER (WS-SUB)
059610        = WTB-PART-NUMBER (WS-PULLED-INDEX)
059700         SET WS-DUP-FOUND              TO TRUE
059800     END-IF.
059900 0855-DUP-SCAN-STEP-EXIT.
060000     EXIT.
060100*---------------------------------------------------------------*
060200*    0900-WRITE-TEAMS - CALLED ONCE PER TEAM FROM 0810.          *
060300*---------------------------------------------------------------*
060400 0900-WRITE-TEAMS.
060410*    TO-TEAM-NUMBER/TO-MEMBER-COUNT/TO-MEMBER-TABLE WERE ALL       *
060420*    FILLED IN 0810/0820 BEFORE THIS PERFORM WAS ISSUED.           *
060500     WRITE TEAMS-OUT-REC.
060600     IF NOT FS-TEAMOUT-OK
060700         DISPLAY "RDN-0091 TEAMS-OUT WRITE ERROR, STATUS="
060800                 FS-TEAMOUT-STATUS
060900         STOP RUN
061000     END-IF.
061100 0900-WRITE-TEAMS-EXIT.
061200     EXIT.
061300*---------------------------------------------------------------*
061400*    0950-WRITE-NOT-ASSIGNED - ONE LINE PER SET-ASIDE            *
061500*    PARTICIPANT, ORIGINAL ROSTER ORDER.                         *
061600*---------------------------------------------------------------*
061700 0950-WRITE-NOT-ASSIGNED.
061800     PERFORM 0960-WRITE-ONE-NA
061900        THRU 0960-WRITE-ONE-NA-EXIT
062000        VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-NA-COUNT.
062100 0950-WRITE-NOT-ASSIGNED-EXIT.
062200     EXIT.
062300 0960-WRITE-ONE-NA.
062310*    PART-NUMBER ONLY - NOT-ASSIGNED-OUT CARRIES NO OTHER FIELD,  *
062320*    PER THE OUTPUT COPYBOOK.  NOTHING ELSE TO FORMAT HERE.        *
062400     MOVE WTB-PART-NUMBER (WS-NA-ENTRY (WS-SUB))
062500         TO NA-PARTICIPANT-NUMBER.
062600     WRITE NOT-ASSIGNED-OUT-REC.
062700     IF NOT FS-NOTASGN-OK
062800         DISPLAY "RDN-0091 NOT-ASSIGNED-OUT WRITE ERROR, STATUS="
062900                 FS-NOTASGN-STATUS
063000         STOP RUN
063100     END-IF.
063200 0960-WRITE-ONE-NA-EXIT.
063300     EXIT.
063400*---------------------------------------------------------------*
063500*    0990-DISPLAY-SUMMARY - END-OF-RUN JOB-LOG LINE.  NO         *
063600*    FORMATTED REPORT IS PRODUCED BY THIS JOB STEP.              *
063700*---------------------------------------------------------------*
063800 0990-DISPLAY-SUMMARY.
063900     IF WS-RUN-ABORTED
064000         DISPLAY "RDN-0099 RUN ABORTED - NO TEAMS BUILT."
064100     ELSE
064200         DISPLAY "RDN-0099 TEAMS BUILT=" WS-NUM-TEAMS
064300                 " NOT-ASSIGNED=" WS-NA-COUNT.
064400 0990-DISPLAY-SUMMARY-EXIT.
064500     EXIT.
064600*---------------------------------------------------------------*
064700*    0995-CLOSE-FILES                                           *
064800*---------------------------------------------------------------*
064900 0995-CLOSE-FILES.
064910*    DINNER-CONFIG-IN IS ALREADY CLOSED BY 0200-LOAD-CONFIG -      *
064920*    ONLY THE OTHER THREE ARE STILL OPEN AT THIS POINT.            *
065000     CLOSE PARTICIPANTS-IN.
065100     CLOSE TEAMS-OUT.
065200     CLOSE NOT-ASSIGNED-OUT.
065300 0995-CLOSE-FILES-EXIT.
065400     EXIT.
