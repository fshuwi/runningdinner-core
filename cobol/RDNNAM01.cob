000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RDNNAM01.
000300 AUTHOR.         D. ECKHART.
000400 INSTALLATION.   TANDEM SOFTWARE DEPARTMENT - APPLICATIONS GROUP.
000500 DATE-WRITTEN.   11 04 1991.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SUBPROGRAM.
000800*
000900* PURPOSE: CALLED SUBPROGRAM FOR THE RUNNING DINNER TEAM-BUILD
001000*          JOB.  TWO INDEPENDENT FUNCTIONS, SELECTED BY
001100*          LK-FUNCTION-CODE:
001200*            'F' - DERIVE PART-FULL-NAME FROM THE ALREADY-SPLIT
001300*                  PART-FIRSTNAME-PART / PART-LASTNAME FIELDS.
001400*            'C' - PARSE A SINGLE FREE-TEXT "FIRSTNAME [MIDDLE
001500*                  ...] LASTNAME" STRING (LK-COMPLETE-NAME) INTO
001600*                  PART-FIRSTNAME-PART / PART-LASTNAME, REJECTING
001700*                  ANYTHING WITH FEWER THAN TWO WHITESPACE-
001800*                  DELIMITED TOKENS.
001900*          FUNCTION 'C' IS CARRIED FOR THE DAY WE TAKE A SINGLE
002000*                  "FULL NAME" COLUMN OFF AN UPSTREAM EXTRACT -
002100*                  RDNBLD01 ITSELF ONLY EVER DRIVES FUNCTION 'F',
002200*                  SINCE PARTICIPANTS-IN ARRIVES PRE-SPLIT.
002300* TPR #: RDN-0012
002400* ASSOCIATED FILES: NONE - CALLED, NO FILE I/O OF ITS OWN.
002500* LOCAL & GLOBAL PARAMETERS: RDN-PARTICIPANT-REC, LK-FUNCTION-
002600*                    CODE, LK-COMPLETE-NAME-AREA, ALL BY
002700*                    REFERENCE.
002800* EXECUTION THREADS: CALLED FROM RDNBLD01 0300-LOAD-ROSTER FOR
002900*                    EVERY PARTICIPANT READ.
003000* COMPILATION INSTRUCTIONS: COMPILE AS A SUBPROGRAM, NO MAIN
003100*                    PROGRAM ATTRIBUTE.
003200* EXECUTION INSTRUCTIONS: NONE - NO STANDALONE RUN.
003300* CLEANUP: NONE.
003400*
003500* MODIFIER            |   DATE     |  DESCRIPTION OF CHANGE
003600*---------------------------------------------------------------------
003700* D.ECKHART            | 11/04/91   | INITIAL RELEASE - FULL-NAME
003800*                     |            | DERIVATION ONLY (FUNCTION 'F').
003900* D.ECKHART            | 02/18/92   | ADDED FUNCTION 'C', COMPLETE-NAME
004000*                     |            | PARSING, FOR THE PAPER-FORM BATCH
004100*                     |            | THAT STILL ARRIVES AS ONE NAME
004200*                     |            | COLUMN (SEE RDN-0012).
004300* R.OKAFOR             | 10/05/93   | REJECTED SINGLE-TOKEN NAMES INSTEAD
004400*                     |            | OF ABENDING - MATCHES THE NEW
004500*                     |            | VALIDATION RULE FROM THE CORE TEAM.
004600* R.OKAFOR             | 01/14/94   | REWORKED THE TRIM LOGIC TO SHARE ONE
004700*                     |            | PARAGRAPH (0150) INSTEAD OF TWO
004800*                     |            | COPIES - EASIER TO FIX IN ONE PLACE.
004900* J.WERTZ              | 12/03/98   | Y2K SWEEP - NO DATE-BEARING FIELDS
005000*                     |            | IN THIS PROGRAM, SIGNED OFF.
005100* J.WERTZ              | 02/05/01   | TICKET RDN-0041 - PICK UP COPYBOOK
005200*                     |            | FILLER PADS, NO LOGIC CHANGE.
005210* J.WERTZ              | 02/11/04   | TICKET RDN-0062 - 0150 NOW TESTS
005220*                     |            | THE CLASS CONDITION DECLARED IN
005230*                     |            | SPECIAL-NAMES INSTEAD OF A LITERAL
005240*                     |            | SPACE COMPARE, PER THE STANDARDS
005250*                     |            | GROUP'S SPECIAL-NAMES SWEEP.
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. TANDEM NONSTOP.
005700 OBJECT-COMPUTER. TANDEM NONSTOP.
005800 SPECIAL-NAMES.
005900     CLASS RDN-WHITESPACE-CLASS IS SPACE.
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*---------------------------------------------------------------*
006300*    TOKEN TABLE FOR FUNCTION 'C' - UP TO 10 WHITESPACE-         *
006400*    DELIMITED WORDS IN THE INCOMING COMPLETE-NAME STRING.  TEN  *
006500*    COVERS ANY REALISTIC NUMBER OF GIVEN/MIDDLE NAMES; A RECORD *
006600*    WITH MORE TOKENS SIMPLY LOSES THE EXTRA ONES, THE SAME AS   *
006700*    THE ORIGINAL REGISTRATION FORM'S PRINTED NAME BOX.          *
006800*---------------------------------------------------------------*
006900 01  WS-TOKEN-TABLE.
007000     05  WS-TOKEN            OCCURS 10 TIMES PIC X(40).
007100 01  WS-SCRATCH-AREA.
007110*    COUNT OF TOKENS THE UNSTRING IN 0200 ACTUALLY FOUND - NEVER   *
007120*    MORE THAN 10, SINCE THE UNSTRING'S INTO LIST ONLY NAMES 10.   *
007200     05  WS-TOKEN-COUNT      PIC S9(02) COMP VALUE ZERO.
007210*    SUBSCRIPT INTO WS-TOKEN-TABLE, DRIVEN BY THE 0220 PERFORM     *
007220*    VARYING - NOT HELD ACROSS ANY OTHER PARAGRAPH BOUNDARY.       *
007300     05  WS-TOKEN-IDX        PIC S9(02) COMP VALUE ZERO.
007310*    NEXT FREE COLUMN IN PART-FIRSTNAME-PART WHILE 0220 REJOINS    *
007320*    TOKENS ONE AT A TIME - STARTS AT 1, ADVANCES PAST EACH TOKEN  *
007330*    PLUS ONE SEPARATOR SPACE.                                     *
007400     05  WS-OUT-POS          PIC S9(03) COMP VALUE ZERO.
007500     05  WS-SCAN-IDX         PIC S9(02) COMP VALUE ZERO.
007510*    SET BY 0150-TRIM-SCAN-FIELD - HOW MANY NON-BLANK CHARACTERS   *
007520*    WS-SCAN-FIELD HOLDS, READING FROM POSITION 1.                  *
007600     05  WS-SCAN-LEN         PIC S9(02) COMP VALUE ZERO.
007610*    BUMPED ONCE PER CALL, REGARDLESS OF FUNCTION CODE - NOT        *
007620*    DISPLAYED ANYWHERE; KEPT ONLY SO A CORE DUMP SHOWS HOW MANY    *
007630*    PARTICIPANTS THIS SUBPROGRAM HAD PROCESSED AT THE TIME.        *
007700     05  WS-CALL-COUNT       PIC S9(07) COMP VALUE ZERO.
007800 01  WS-SCAN-FIELD           PIC X(40) VALUE SPACES.
007900 LINKAGE SECTION.
007910*---------------------------------------------------------------*
007920*    RDN-PARTICIPANT-REC IS THE SAME COPYBOOK RDNBLD01'S FD AND    *
007930*    WS-ROSTER-TABLE USE - THIS SUBPROGRAM READS PART-FIRSTNAME-   *
007940*    PART/PART-LASTNAME AND WRITES PART-FULL-NAME DIRECTLY ON THE  *
007950*    CALLER'S COPY OF THE RECORD, BY REFERENCE.                    *
007960*---------------------------------------------------------------*
008000     COPY RDN-PARTICIPANT-REC.
008100 01  LK-FUNCTION-CODE        PIC X(01).
008200     88  LK-FULLNAME-FUNCTION               VALUE "F".
008300     88  LK-PARSE-FUNCTION                  VALUE "C".
008400 01  LK-COMPLETE-NAME-AREA.
008410*    ONLY MEANINGFUL WHEN LK-PARSE-FUNCTION IS TRUE - 0100 NEVER   *
008420*    TOUCHES EITHER FIELD IN THIS GROUP.                            *
008500     05  LK-COMPLETE-NAME    PIC X(80).
008600     05  LK-REJECT-FLAG      PIC X(01).
008700         88  LK-NAME-REJECTED                VALUE "Y".
008800         88  LK-NAME-ACCEPTED                VALUE "N".
008900 PROCEDURE DIVISION USING RDN-PARTICIPANT-REC
009000                          LK-FUNCTION-CODE
009100                          LK-COMPLETE-NAME-AREA.
009200*---------------------------------------------------------------*
009210*    0000-MAIN-PARA - FUNCTION DISPATCH.  RDNBLD01 ONLY EVER SETS *
009220*    LK-FUNCTION-CODE TO 'F'; 'C' IS EXERCISED TODAY ONLY BY THE   *
009230*    UNIT STUB IN THE TEST DECK (SEE RDN-0012 HEADER NOTE).        *
009240*---------------------------------------------------------------*
009300 0000-MAIN-PARA.
009400     ADD 1                            TO WS-CALL-COUNT.
009410*    RESET EVERY CALL - A PRIOR CALL'S REJECT DOES NOT CARRY       *
009420*    FORWARD ONTO THE NEXT PARTICIPANT.                            *
009500     MOVE "N"                         TO LK-REJECT-FLAG.
009600     EVALUATE TRUE
009700         WHEN LK-FULLNAME-FUNCTION
009800             PERFORM 0100-BUILD-FULLNAME
009900                THRU 0100-BUILD-FULLNAME-EXIT
010000         WHEN LK-PARSE-FUNCTION
010100             PERFORM 0200-PARSE-COMPLETE-NAME
010200                THRU 0200-PARSE-COMPLETE-NAME-EXIT
010300         WHEN OTHER
010310*            ANY OTHER CODE IS A CALLER BUG, NOT A DATA PROBLEM -  *
010320*            REJECT RATHER THAN GUESS WHICH FUNCTION WAS MEANT.    *
010400             SET LK-NAME-REJECTED TO TRUE
010500     END-EVALUATE.
010600     EXIT PROGRAM.
010700*---------------------------------------------------------------*
010800*    0100-BUILD-FULLNAME - EMPTY-PART RULE.  AN EMPTY FIRSTNAME  *
010900*    PART NEVER CONTRIBUTES A LEADING SPACE TO PART-FULL-NAME.   *
011000*---------------------------------------------------------------*
011100 0100-BUILD-FULLNAME.
011110*    TRIM THE FIRSTNAME PART FIRST - PART-FIRSTNAME-PART ARRIVES  *
011120*    BLANK-PADDED TO 40, AND WE DO NOT WANT TRAILING BLANKS        *
011130*    LANDING IN THE MIDDLE OF PART-FULL-NAME.                      *
011200     MOVE SPACES                      TO PART-FULL-NAME.
011300     MOVE PART-FIRSTNAME-PART         TO WS-SCAN-FIELD.
011400     PERFORM 0150-TRIM-SCAN-FIELD
011500        THRU 0150-TRIM-SCAN-FIELD-EXIT.
011510*    WS-SCAN-LEN = 0 MEANS THE FIRSTNAME PART WAS ALL BLANKS -      *
011520*    A LASTNAME-ONLY PARTICIPANT RECORD IS NOT REJECTED HERE; IT    *
011530*    JUST GETS A FULL-NAME EQUAL TO THE LASTNAME ALONE.             *
011600     IF WS-SCAN-LEN = 0
011700         IF PART-LASTNAME NOT = SPACES
011800             MOVE PART-LASTNAME       TO PART-FULL-NAME
011900         END-IF
012000     ELSE
012100         MOVE WS-SCAN-FIELD (1:WS-SCAN-LEN) TO PART-FULL-NAME
012110*        ONE SEPARATOR SPACE BETWEEN THE TRIMMED FIRSTNAME AND     *
012120*        THE LASTNAME - WS-OUT-POS IS THE COLUMN RIGHT AFTER IT.    *
012200         IF PART-LASTNAME NOT = SPACES
012300             COMPUTE WS-OUT-POS = WS-SCAN-LEN + 2
012400             MOVE PART-LASTNAME
012410                 TO PART-FULL-NAME (WS-OUT-POS:)
012500         END-IF
012600     END-IF.
012700 0100-BUILD-FULLNAME-EXIT.
012800     EXIT.
012900*---------------------------------------------------------------*
013000*    0150-TRIM-SCAN-FIELD - SCANS WS-SCAN-FIELD BACKWARD FROM    *
013100*    POSITION 40 FOR THE LAST NON-BLANK CHARACTER AND RETURNS    *
013200*    ITS POSITION (ZERO IF THE WHOLE FIELD IS BLANK) IN          *
013300*    WS-SCAN-LEN.  SHARED BY BOTH FUNCTIONS SO THE TRIM RULE     *
013400*    ONLY LIVES IN ONE PLACE.                                    *
013500*---------------------------------------------------------------*
013600 0150-TRIM-SCAN-FIELD.
013700     MOVE 40                          TO WS-SCAN-IDX.
013800     PERFORM 0155-TRIM-SCAN-STEP
013900        THRU 0155-TRIM-SCAN-STEP-EXIT
014000        UNTIL WS-SCAN-IDX = 0
014100           OR WS-SCAN-FIELD (WS-SCAN-IDX:1)
014110                  IS NOT RDN-WHITESPACE-CLASS.
014200     MOVE WS-SCAN-IDX                 TO WS-SCAN-LEN.
014300 0150-TRIM-SCAN-FIELD-EXIT.
014400     EXIT.
014500 0155-TRIM-SCAN-STEP.
014600     SUBTRACT 1                       FROM WS-SCAN-IDX.
014700 0155-TRIM-SCAN-STEP-EXIT.
014800     EXIT.
014900*---------------------------------------------------------------*
015000*    0200-PARSE-COMPLETE-NAME - JOIN RULE / VALIDATION RULE.     *
015100*    SPLITS LK-COMPLETE-NAME ON RUNS OF WHITESPACE; LAST TOKEN   *
015200*    BECOMES PART-LASTNAME, THE REST ARE REJOINED WITH A SINGLE  *
015300*    SPACE, ORIGINAL ORDER PRESERVED, INTO PART-FIRSTNAME-PART.  *
015400*    FEWER THAN TWO TOKENS IS REJECTED, NOT ABENDED.             *
015500*---------------------------------------------------------------*
015600 0200-PARSE-COMPLETE-NAME.
015610*    CLEAR THE WHOLE TABLE, NOT JUST THE SLOTS THIS CALL WILL FILL *
015620*    - A PRIOR CALL'S LEFTOVER TOKEN IN SLOT 7 MUST NOT SURVIVE    *
015630*    INTO A CALL WHOSE NAME ONLY HAS THREE TOKENS.                  *
015700     MOVE SPACES                      TO WS-TOKEN-TABLE.
015800     MOVE ZERO                        TO WS-TOKEN-COUNT.
015810*    DELIMITED BY ALL SPACE COLLAPSES RUNS OF MULTIPLE SPACES      *
015820*    INTO ONE DELIMITER, SO DOUBLE-SPACED NAMES DO NOT PRODUCE      *
015830*    EMPTY TOKENS.                                                  *
015900     UNSTRING LK-COMPLETE-NAME DELIMITED BY ALL SPACE
016000         INTO WS-TOKEN (1) WS-TOKEN (2) WS-TOKEN (3) WS-TOKEN (4)
016100              WS-TOKEN (5) WS-TOKEN (6) WS-TOKEN (7) WS-TOKEN (8)
016200              WS-TOKEN (9) WS-TOKEN (10)
016300         TALLYING IN WS-TOKEN-COUNT
016400     END-UNSTRING.
016500     IF WS-TOKEN-COUNT < 2
016600         SET LK-NAME-REJECTED         TO TRUE
016700     ELSE
016800         SET LK-NAME-ACCEPTED         TO TRUE
016900         MOVE SPACES                  TO PART-FIRSTNAME-PART
017000         MOVE 1                       TO WS-OUT-POS
017010*        LAST TOKEN IS HELD BACK FOR PART-LASTNAME BELOW - ONLY    *
017020*        TOKENS 1 THRU COUNT-1 GO THROUGH THE FIRSTNAME JOIN.       *
017100         PERFORM 0220-APPEND-FIRSTNAME-TOKEN
017200            THRU 0220-APPEND-FIRSTNAME-TOKEN-EXIT
017300            VARYING WS-TOKEN-IDX FROM 1 BY 1
017400              UNTIL WS-TOKEN-IDX > WS-TOKEN-COUNT - 1
017500         MOVE WS-TOKEN (WS-TOKEN-COUNT) TO PART-LASTNAME
017600     END-IF.
017700 0200-PARSE-COMPLETE-NAME-EXIT.
017800     EXIT.
017900 0220-APPEND-FIRSTNAME-TOKEN.
017910*    RE-TRIMS EACH TOKEN EVEN THOUGH UNSTRING ALREADY SPLIT ON     *
017920*    WHITESPACE - A TOKEN MOVED INTO A PIC X(40) SLOT IS BLANK-     *
017930*    PADDED, AND 0150 IS WHAT FINDS ITS TRUE LENGTH AGAIN.          *
018000     MOVE WS-TOKEN (WS-TOKEN-IDX)     TO WS-SCAN-FIELD.
018100     PERFORM 0150-TRIM-SCAN-FIELD
018200        THRU 0150-TRIM-SCAN-FIELD-EXIT.
018300     IF WS-SCAN-LEN > 0
018400         MOVE WS-SCAN-FIELD (1:WS-SCAN-LEN)
018500             TO PART-FIRSTNAME-PART (WS-OUT-POS:WS-SCAN-LEN)
018510*            ONE TRAILING SEPARATOR SPACE BEFORE THE NEXT TOKEN -  *
018520*            A STRAY TOKEN THAT WAS ALL BLANKS (CANNOT HAPPEN OUT  *
018530*            OF UNSTRING, BUT GUARDED ANYWAY) ADDS NO SEPARATOR.    *
018600         COMPUTE WS-OUT-POS = WS-OUT-POS + WS-SCAN-LEN + 1
018700     END-IF.
018800 0220-APPEND-FIRSTNAME-TOKEN-EXIT.
018900     EXIT.
