000100*---------------------------------------------------------------*
000200*    RDN-PARTICIPANT-REC.CPY                                   *
000300*    ONE LINE OF THE NIGHTLY RUNNING-DINNER REGISTRATION        *
000400*    EXTRACT (PARTICIPANTS-IN) AND, RE-USED UNCHANGED, ONE LINE *
000500*    OF A BUILT TEAM ROSTER.  CARRIED INTO RDNBLD01, RDNNAM01   *
000600*    AND RDNHST01 SO THE THREE PROGRAMS AGREE ON THE SHAPE OF   *
000700*    A PARTICIPANT WITHOUT RE-KEYING THE FIELD LIST THREE TIMES.*
000800*---------------------------------------------------------------*
000900*    MODIFIER            |   DATE     |  DESCRIPTION OF CHANGE *
001000*-----------------------------------------------------------------------*
001100*    D.ECKHART            | 03/11/91   | INITIAL RELEASE FOR THE RUNNING
001200*                        |            | DINNER TEAM-BUILD CONVERSION.
001300*    D.ECKHART            | 04/02/91   | ADDED EMAIL, MOBILE-NUMBER PER
001400*                        |            | REGISTRATION FORM REV. 2.
001500*    R.OKAFOR             | 09/30/93   | ADDED GENDER-CODE, CAN-HOST-FLAG
001600*                        |            | INDICATORS AND 88-LEVELS.
001700*    R.OKAFOR             | 01/14/94   | ADDED ALTERNATE ALPHA VIEWS OF
001800*                        |            | PARTICIPANT-NUMBER/ZIP/TEAM-NUMBER
001900*                        |            | FOR THE EDIT LINE BUILDERS.
002000*    J.WERTZ              | 12/03/98   | Y2K SWEEP - NO DATE-BEARING
002100*                        |            | FIELDS HERE, SIGNED OFF.
002200*    J.WERTZ              | 02/05/01   | TICKET RDN-0041 - TRAILING FILLER
002300*                        |            | PAD ADDED, RECORD NOW 350 BYTES.
002400*---------------------------------------------------------------*
002500 01  RDN-PARTICIPANT-REC.
002600*    ---- ROSTER SEQUENCE / KEY ------------------------------*
002700     05  PART-NUMBER                PIC 9(05).
002800     05  PART-NUMBER-ALPHA  REDEFINES PART-NUMBER    PIC X(05).
002900*    ---- NAME BLOCK ------------------------------------------*
003000     05  PART-NAME-BLOCK.
003100         10  PART-FIRSTNAME-PART    PIC X(40).
003200         10  PART-LASTNAME          PIC X(30).
003300         10  PART-FULL-NAME         PIC X(71).
003400*    ---- ADDRESS BLOCK ---------------------------------------*
003500     05  PART-ADDRESS-BLOCK.
003600         10  PART-STREET            PIC X(40).
003700         10  PART-STREET-NR         PIC X(10).
003800         10  PART-ZIP               PIC 9(05).
003900         10  PART-ZIP-ALPHA REDEFINES PART-ZIP       PIC X(05).
004000         10  PART-CITY              PIC X(40).
004100*    ---- HOSTING CAPACITY --------------------------------------*
004200     05  PART-NUM-SEATS             PIC S9(04).
004300         88  PART-SEATS-UNDEFINED                  VALUE -1.
004400*    ---- CONTACT BLOCK, OPTIONAL -------------------------------*
004500     05  PART-CONTACT-BLOCK.
004600         10  PART-EMAIL             PIC X(60).
004700         10  PART-MOBILE-NUMBER     PIC X(20).
004800*    ---- INDICATORS --------------------------------------------*
004900     05  PART-INDICATORS.
005000         10  PART-GENDER-CODE       PIC X(01).
005100             88  PART-GENDER-MALE                  VALUE "M".
005200             88  PART-GENDER-FEMALE                VALUE "F".
005300             88  PART-GENDER-UNDEFINED             VALUE "U".
005400         10  PART-CAN-HOST-FLAG     PIC X(01).
005500             88  PART-CAN-HOST-YES                 VALUE "Y".
005600             88  PART-CAN-HOST-NO                  VALUE "N".
005700             88  PART-CAN-HOST-UNDEF               VALUE "U".
005800*    ---- TEAM ASSIGNMENT -----------------------------------------*
005900     05  PART-TEAM-NUMBER           PIC 9(03).
006000         88  PART-NOT-YET-ASSIGNED                 VALUE 0.
006100     05  PART-TEAM-NUMBER-ALPHA REDEFINES PART-TEAM-NUMBER
006200                                    PIC X(03).
006300     05  FILLER                     PIC X(20).
