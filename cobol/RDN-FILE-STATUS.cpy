000100*---------------------------------------------------------------*
000200*    RDN-FILE-STATUS.CPY                                       *
000300*    COMMON FILE STATUS / RE-FILE-STATUS BLOCK FOR THE RUNNING  *
000400*    DINNER TEAM-BUILD JOB.  ONE COPY OF THIS BLOCK PER FILE;   *
000500*    CALLER SUPPLIES THE REPLACING TEXT FOR THE DATA-NAME STEM. *
000600*---------------------------------------------------------------*
000700*    MODIFIER            |   DATE     |  DESCRIPTION OF CHANGE *
000800*---------------------------------------------------------------------*
000900*    D.ECKHART            | 03/14/91   | INITIAL RELEASE, FROM TPRTSRV
001000*                        |            | FILE-STATUS/RE-FILE-STATUS BLOCK.
001100*    D.ECKHART            | 11/02/93   | ADDED BOUNDARY-ERROR-SEQ FOR THE
001200*                        |            | NEW TEAMS-OUT NO-EXISTING CASE.
001300*    J.WERTZ              | 08/19/98   | Y2K SWEEP - NO DATE FIELDS
001400*                        |            | IN THIS COPYBOOK, SIGNED OFF.
001500*    J.WERTZ              | 02/05/01   | TICKET RDN-0041 - LOOKED AT
001600*                        |            | PADDING THIS 01 WITH A FILLER TO
001700*                        |            | MATCH THE SHOP 01-LEVEL STANDARD,
001710*                        |            | LEFT IT ALONE - THE NAMED ITEM ON
001720*                        |            | A FILE STATUS CLAUSE MUST STAY
001730*                        |            | EXACTLY 2 CHARACTERS.
001800*---------------------------------------------------------------*
001900 01  FS-XXXXXXXX-STATUS.
002000     05  FS-XXXXXXXX-STAT1          PIC 9          VALUE 0.
002100     05  FS-XXXXXXXX-STAT2          PIC 9          VALUE 0.
002300 01  FS-XXXXXXXX-RECODE             REDEFINES FS-XXXXXXXX-STATUS
002400                                    PIC X(02).
002500     88  FS-XXXXXXXX-OK                             VALUE "00".
002600     88  FS-XXXXXXXX-EOF                             VALUE "10".
002700     88  FS-XXXXXXXX-SEQ-ERR                         VALUE "21".
002800     88  FS-XXXXXXXX-DUP-KEY                         VALUE "22".
002900     88  FS-XXXXXXXX-NO-REC                          VALUE "23".
003000     88  FS-XXXXXXXX-BNDRY-ERR                       VALUE "24".
003100     88  FS-XXXXXXXX-FILEINFO-ERR                    VALUE "30".
003200     88  FS-XXXXXXXX-BNDRY-SEQ                       VALUE "34".
003300     88  FS-XXXXXXXX-FATAL                           VALUE "90".
003400     88  FS-XXXXXXXX-FILEDESC-ERR                    VALUE "91".
003500     88  FS-XXXXXXXX-USER-ERR                        VALUE "99".
